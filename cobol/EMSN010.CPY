000100******************************************************************
000200* COPY        : EMSN010                                          *
000300* ARCHIVO     : EMISION                                          *
000400* DESCRIPCION : PARRILLA DE EMISION GENERADA.  UN REGISTRO POR   *
000500*             : ITEM PROGRAMADO EN EL DIA DE TRANSMISION.        *
000600******************************************************************
000700* 12/04/2004 LMORA 116945  SE AMPLIA EL LAYOUT A PRODUCCION,     *
000800*                          SE AGREGAN CAMPOS DE CATEGORIA,       *
000900*                          TIPO DE ITEM Y RESERVA.               *
001000******************************************************************
001100 01  EMSN-REG.
001200     02 EMSN-FECHA              PIC X(10).
001300     02 EMSN-FECHA-R REDEFINES EMSN-FECHA.
001400        03 EMSN-FE-ANIO         PIC 9(04).
001500        03 FILLER               PIC X(01).
001600        03 EMSN-FE-MES          PIC 9(02).
001700        03 FILLER               PIC X(01).
001800        03 EMSN-FE-DIA          PIC 9(02).
001900     02 EMSN-SEQ                PIC 9(04).
002000     02 EMSN-INICIO             PIC X(08).
002100     02 EMSN-INICIO-R REDEFINES EMSN-INICIO.
002200        03 EMSN-IN-HORA         PIC 9(02).
002300        03 FILLER               PIC X(01).
002400        03 EMSN-IN-MIN          PIC 9(02).
002500        03 FILLER               PIC X(01).
002600        03 EMSN-IN-SEG          PIC 9(02).
002700     02 EMSN-ENTRA              PIC 9(05)V99.
002800     02 EMSN-SALE               PIC 9(05)V99.
002900     02 EMSN-DURACION           PIC 9(05)V99.
003000     02 EMSN-ORIGEN             PIC X(100).
003100     02 EMSN-CATEGORIA          PIC X(20).
003200     02 EMSN-IND-TIPO-ITEM      PIC X(01).
003300        88 EMSN-ES-PROGRAMA     VALUE 'P'.
003400        88 EMSN-ES-SPICA        VALUE 'S'.
003500        88 EMSN-ES-RELLENO      VALUE 'R'.
003600     02 EMSN-USUARIO-GENERO     PIC X(08).
003700     02 EMSN-RESERVA-EXPANSION  PIC X(10).
003800     02 FILLER                  PIC X(03).
