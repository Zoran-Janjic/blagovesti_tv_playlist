000100******************************************************************
000200* COPY        : FRAN010                                          *
000300* ARCHIVO     : FRANJAS                                          *
000400* DESCRIPCION : CONFIGURACION DE FRANJAS FIJAS DE LA PARRILLA.   *
000500*             : UN REGISTRO POR HORARIO FIJO A RESPETAR.        *
000600******************************************************************
000700* 12/04/2004 LMORA 116945  SE AMPLIA EL LAYOUT A PRODUCCION,     *
000800*                          SE AGREGA VIGENCIA DE LA FRANJA Y     *
000900*                          DESCRIPCION LIBRE PARA OPERACION.     *
001000******************************************************************
001100 01  FRAN-REG.
001200     02 FRAN-HORA               PIC X(08).
001300     02 FRAN-HORA-R REDEFINES FRAN-HORA.
001400        03 FRAN-HR-HORA         PIC 9(02).
001500        03 FILLER               PIC X(01).
001600        03 FRAN-HR-MIN          PIC 9(02).
001700        03 FILLER               PIC X(01).
001800        03 FRAN-HR-SEG          PIC 9(02).
001900     02 FRAN-CATEGORIA          PIC X(20).
002000     02 FRAN-IND-DIA-SEMANA     PIC X(07).
002100        88 FRAN-TODOS-LOS-DIAS  VALUE '1111111'.
002200     02 FRAN-IND-VIGENCIA       PIC X(01).
002300        88 FRAN-VIGENTE         VALUE '1'.
002400        88 FRAN-SUSPENDIDA      VALUE '0'.
002500     02 FRAN-DESCRIPCION        PIC X(30).
002600     02 FRAN-USUARIO-ALTA       PIC X(08).
002700     02 FRAN-RESERVA-EXPANSION  PIC X(10).
002800     02 FILLER                  PIC X(03).
