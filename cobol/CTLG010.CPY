000100******************************************************************
000200* COPY        : CTLG010                                          *
000300* ARCHIVO     : CATALOGO                                         *
000400* DESCRIPCION : LAYOUT DEL CATALOGO DE VIDEOS DISPONIBLES PARA   *
000500*             : PROGRAMACION.  UN REGISTRO POR ACTIVO DE VIDEO,  *
000600*             : ORDENADO POR CATEGORIA Y NOMBRE DE ARCHIVO.      *
000700* NOTA        : LA CATEGORIA YA VIENE MAPEADA A UNA CATEGORIA    *
000800*             : LOGICA DE PROGRAMACION, NO ES LA CARPETA FISICA  *
000900*             : ORIGINAL DEL ACTIVO.                             *
001000******************************************************************
001100* 12/04/2004 LMORA 116945  SE AMPLIA EL LAYOUT DE 17 A PRODUCCION*
001200*                          SE AGREGAN CAMPOS DE FORMATO, IDIOMA, *
001300*                          DERECHOS DE EXHIBICION Y RESERVA.     *
001400******************************************************************
001500 01  CTLG-REG.
001600     02 CTLG-CATEGORIA          PIC X(20).
001700     02 CTLG-ARCHIVO            PIC X(60).
001800     02 CTLG-LLAVE              PIC X(100).
001900     02 CTLG-DURACION           PIC 9(05)V99.
002000     02 CTLG-FEC-MOD            PIC 9(10).
002100     02 CTLG-FEC-MOD-R REDEFINES CTLG-FEC-MOD.
002200        03 CTLG-FM-ANIO         PIC 9(04).
002300        03 CTLG-FM-MES          PIC 9(02).
002400        03 CTLG-FM-DIA          PIC 9(02).
002500        03 CTLG-FM-SEGUNDOS     PIC 9(02).
002600     02 CTLG-COD-FORMATO        PIC X(04).
002700     02 CTLG-RESOLUCION         PIC X(10).
002800     02 CTLG-IDIOMA-ORIGINAL    PIC X(03).
002900     02 CTLG-IND-SUBTITULO      PIC X(01).
003000        88 CTLG-CON-SUBTITULO   VALUE '1'.
003100        88 CTLG-SIN-SUBTITULO   VALUE '0'.
003200     02 CTLG-IND-ESTADO         PIC X(01).
003300        88 CTLG-ACTIVO          VALUE 'A'.
003400        88 CTLG-DE-BAJA         VALUE 'B'.
003500        88 CTLG-EN-KARENTENA    VALUE 'K'.
003600     02 CTLG-USUARIO-ALTA       PIC X(08).
003700     02 CTLG-FEC-VENCE-DERECHO  PIC 9(08).
003800     02 CTLG-FVD-R REDEFINES CTLG-FEC-VENCE-DERECHO.
003900        03 CTLG-FVD-ANIO        PIC 9(04).
004000        03 CTLG-FVD-MES         PIC 9(02).
004100        03 CTLG-FVD-DIA         PIC 9(02).
004200     02 CTLG-COD-PROVEEDOR      PIC X(06).
004300     02 CTLG-CLASIFICACION      PIC X(04).
004400     02 CTLG-RESERVA-EXPANSION  PIC X(20).
004500     02 FILLER                  PIC X(05).
