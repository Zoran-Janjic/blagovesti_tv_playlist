000100******************************************************************
000200* COPY        : PLTL010                                          *
000300* ARCHIVO     : PLANTILL                                         *
000400* DESCRIPCION : PARRILLA MODELO (DE UN DIA ANTERIOR) USADA COMO  *
000500*             : PLANTILLA ESTRUCTURAL PARA RECONSTRUIR UNA       *
000600*             : NUEVA PARRILLA DEL MISMO PATRON DE FRANJAS.      *
000700******************************************************************
000800* 12/04/2004 LMORA 116945  SE AMPLIA EL LAYOUT A PRODUCCION,     *
000900*                          SE AGREGA HORA DE ORIGEN Y CATEGORIA  *
001000*                          PARA FUTURA VALIDACION DE PATRON.     *
001100******************************************************************
001200 01  PLTL-REG.
001300     02 PLTL-ORIGEN             PIC X(100).
001400     02 PLTL-DURACION           PIC 9(05)V99.
001500     02 PLTL-HORA-ORIGEN        PIC X(08).
001600     02 PLTL-HORA-R REDEFINES PLTL-HORA-ORIGEN.
001700        03 PLTL-HO-HORA         PIC 9(02).
001800        03 FILLER               PIC X(01).
001900        03 PLTL-HO-MIN          PIC 9(02).
002000        03 FILLER               PIC X(01).
002100        03 PLTL-HO-SEG          PIC 9(02).
002200     02 PLTL-CATEGORIA          PIC X(20).
002300     02 PLTL-IND-TIPO-ITEM      PIC X(01).
002400        88 PLTL-ES-PROGRAMA     VALUE 'P'.
002500        88 PLTL-ES-SPICA        VALUE 'S'.
002600        88 PLTL-ES-RELLENO      VALUE 'R'.
002700     02 PLTL-RESERVA-EXPANSION  PIC X(10).
002800     02 FILLER                  PIC X(02).
