000100******************************************************************
000200* COPY        : ESTA010                                          *
000300* ARCHIVOS    : ESTADOIN (ENTRADA), ESTADOOU (SALIDA)            *
000400* DESCRIPCION : HISTORICO DE REPRODUCCION.  UN REGISTRO POR      *
000500*             : ACTIVO ALGUNA VEZ EMITIDO, MAS UN REGISTRO       *
000600*             : ESPECIAL QUE GUARDA EL PUNTERO DEL ULTIMO        *
000700*             : EPISODIO DE SERIE SELECCIONADO.  AMBAS VISTAS    *
000800*             : COMPARTEN LA MISMA LONGITUD DE REGISTRO Y SE     *
000900*             : DISTINGUEN POR ESTA-MARCA-SERIE.                *
001000******************************************************************
001100* 12/04/2004 LMORA 116945  SE AMPLIA EL LAYOUT A PRODUCCION,     *
001200*                          SE AGREGAN CONTADOR DE EMISIONES,     *
001300*                          INDICADOR DE ORIGEN DE LA MARCA Y     *
001400*                          RESERVA DE EXPANSION EN AMBAS VISTAS. *
001500******************************************************************
001600 01  ESTA-REG                   PIC X(200).
001700
001800 01  ESTA-REG-ARCHIVO REDEFINES ESTA-REG.
001900     02 ESTA-LLAVE-ARCH         PIC X(100).
002000     02 ESTA-ULT-EMISION        PIC X(19).
002100     02 ESTA-ULT-EMISION-R REDEFINES ESTA-ULT-EMISION.
002200        03 ESTA-UE-ANIO         PIC X(04).
002300        03 FILLER               PIC X(01).
002400        03 ESTA-UE-MES          PIC X(02).
002500        03 FILLER               PIC X(01).
002600        03 ESTA-UE-DIA          PIC X(02).
002700        03 FILLER               PIC X(09).
002800     02 ESTA-CONTADOR-EMISION   PIC 9(07).
002900     02 ESTA-IND-ORIGEN-MARCA   PIC X(01).
003000        88 ESTA-MARCA-AUTOMATICA VALUE 'A'.
003100        88 ESTA-MARCA-MANUAL     VALUE 'M'.
003200     02 ESTA-USUARIO-ULT-CAMBIO PIC X(08).
003300     02 ESTA-RESERVA-EXPANSION  PIC X(50).
003400     02 FILLER                  PIC X(15).
003500
003600 01  ESTA-REG-SERIE   REDEFINES ESTA-REG.
003700     02 ESTA-MARCA-SERIE        PIC X(30).
003800        88 ES-PUNTERO-SERIE     VALUE 'SERIJE-LAST-EPISODE'.
003900     02 ESTA-RUTA-SERIE         PIC X(100).
004000     02 ESTA-CONTADOR-EPISODIO  PIC 9(05).
004100     02 ESTA-USUARIO-ULT-CAMBIO-S PIC X(08).
004200     02 ESTA-RESERVA-EXPANSION-S PIC X(50).
004300     02 FILLER                  PIC X(07).
