000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : HUGO DELGADO (HDEL)                              *
000400* APLICACION  : PROGRAMACION AL AIRE / SISTEMA DE PARRILLA       *
000500* PROGRAMA    : EMSN0100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LA PARRILLA DIARIA DE TRANSMISION A PARTIR  *
000800*             : DEL CATALOGO DE VIDEOS DISPONIBLE, RESPETANDO    *
000900*             : LAS FRANJAS FIJAS DE HORARIO Y ROTANDO EL        *
001000*             : CONTENIDO DE RELLENO SEGUN SU HISTORICO DE       *
001100*             : EMISION, PARA QUE NO SE REPITA UN MISMO ACTIVO   *
001200*             : DENTRO DE LA VENTANA DE RECURRENCIA              *
001300* ARCHIVOS    : CATALOGO=E, ESTADOIN=E, FRANJAS=E, ESTADOOU=S    *
001400*             : EMISION=S , REPORTE=S                            *
001500* ACCION (ES) : G=GENERA PARRILLA DEL DIA                        *
001600* INSTALADO   : 08/03/1991                                       *
001700* BPM/RATIONAL: 114402                                           *
001800* NOMBRE      : GENERADOR DE PARRILLA DIARIA                     *
001900* DESCRIPCION : PROCESO BATCH NOCTURNO                           *
002000******************************************************************
002100*                 R E G I S T R O   D E   C A M B I O S          *
002200******************************************************************
002300* 08/03/1991 HDEL  114402  VERSION ORIGINAL DEL PROGRAMA         *
002400* 22/03/1991 HDEL  114430  SE AGREGA CONTROL DE FRANJAS FIJAS    *
002500* 14/06/1991 HDEL  114488  SE AGREGA SECUENCIA DE SERIES POR     *
002600*                          TEMPORADA/EPISODIO CON PUNTERO EN     *
002700*                          ESTADOOU                              *
002800* 03/09/1991 CMEND 114560  SE CORRIGE MOTOR DE ROTACION, LA      *
002900*                          REGLA DE RECURRENCIA NO CONSIDERABA   *
003000*                          EL CASO EN QUE TODOS LOS CANDIDATOS   *
003100*                          QUEDABAN EXCLUIDOS                    *
003200* 19/01/1992 CMEND 114701  SE AGREGA SELECCION DE PELICULA DEL   *
003300*                          DIA POR CATEGORIA (SERIJE,            *
003400*                          DOKUMENTARNI, DECIJI) CON TOPE DE     *
003500*                          3 PASADAS DIARIAS                     *
003600* 27/05/1992 HDEL  114855  SE AGREGA REPORTE DE CONTROL RPTFILE  *
003700* 11/11/1992 RVILL 115012  CORRECCION EN CALCULO DE LA HORA DE   *
003800*                          RELOJ CUANDO LA PARRILLA CRUZA        *
003900*                          MEDIANOCHE                            *
004000* 30/03/1993 RVILL 115180  SE AGREGA VERSICULO/SALMO DE LA       *
004100*                          MANANA COMO PRIMER ITEM DEL DIA       *
004200* 09/08/1994 CMEND 115402  SE AGREGA VALIDACION DE SALMO DE LA   *
004300*                          NOCHE (17 HORAS DE TRANSCURRIDO       *
004400*                          DESDE EL ARRANQUE DE LA PARRILLA)     *
004500* 17/02/1995 HDEL  115560  SE AGREGA SWITCH UPSI PARA MODO       *
004600*                          ESTRICTO DE FRANJAS FIJAS             *
004700* 08/12/1998 RVILL 116230  REVISION Y2K.  SE VALIDA QUE LAS      *
004800*                          FECHAS DE 4 DIGITOS DE ANIO SE        *
004900*                          PROPAGUEN CORRECTAMENTE AL CALCULAR   *
005000*                          LA REGLA DE RECURRENCIA DE VIDEOS     *
005100* 22/06/1999 RVILL 116301  SE AJUSTA FORMATO DE FECHA EN         *
005200*                          ESTADOOU A CUATRO DIGITOS DE ANIO     *
005300* 14/03/2001 LMORA 116588  SE AGREGA MANEJO DEL PUNTERO DE       *
005400*                          ULTIMO EPISODIO DE SERIE EN ESTADOOU  *
005500* 25/09/2003 LMORA 116820  SE CORRIGE SELECTOR DE RELLENO,       *
005600*                          NO AVANZABA EL RELOJ CUANDO LA        *
005700*                          CATEGORIA DE TURNO NO TENIA VIDEOS    *
005800* 12/04/2004 LMORA 116944  SE SACAN LOS PERFORM VARYING EN LINEA *
005900*                          DE TODO EL PROGRAMA; CADA CICLO PASA  *
006000*                          A SU PROPIO PARRAFO PARA QUE EL DUMP  *
006100*                          DE PILA EN UN ABEND SEA LEGIBLE       *
006200* 12/04/2004 LMORA 116945  SE CAMBIA WKS-FECHA-JULIANA Y EL      *
006300*                          AUXILIAR DE RECURRENCIA DE COMP-3 A   *
006400*                          COMP; EN ESTE SHOP LAS FECHAS NO SE   *
006500*                          EMPAQUETAN EN NINGUN OTRO PROGRAMA    *
006600* 12/04/2004 LMORA 116946  SE AGREGAN CONTADORES DE NIVEL 77 Y   *
006700*                          RANGOS PERFORM...THRU EN EL MOTOR DE  *
006800*                          ROTACION Y EN EL ARMADO DE LA TABLA   *
006900*                          DE SERIES                             *
007000* 20/04/2004 LMORA 116960  SE CORRIGE REFERENCIA TRUNCADA A      *
007100*                          MR-MEJOR-FECHA EN EL DESEMPATE DE     *
007200*                          ELIGE-MEJOR-CANDIDATO                 *
007300******************************************************************
007400 IDENTIFICATION DIVISION.
007500 PROGRAM-ID.    EMSN0100.
007600 AUTHOR.        HUGO DELGADO.
007700 INSTALLATION.  BLAGOVESTI TV - DEPTO. DE SISTEMAS.
007800 DATE-WRITTEN.  08/03/1991.
007900 DATE-COMPILED. 08/03/1991.
008000 SECURITY.      USO INTERNO - DEPTO. DE PROGRAMACION AL AIRE.
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01                     IS TOP-OF-FORM
008500     CLASS   CLASE-NUMERICA  IS '0' THRU '9'
008600     UPSI-0  ON STATUS       IS UPSI-MODO-ESTRICTO-ON
008700             OFF STATUS      IS UPSI-MODO-ESTRICTO-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000******************************************************************
009100*              A R C H I V O S   D E   E N T R A D A             *
009200******************************************************************
009300     SELECT CATALOGO ASSIGN   TO CATALOGO
009400            ORGANIZATION      IS LINE SEQUENTIAL
009500            ACCESS MODE       IS SEQUENTIAL
009600            FILE STATUS       IS FS-CATALOGO.
009700
009800     SELECT ESTADOIN ASSIGN   TO ESTADOIN
009900            ORGANIZATION      IS LINE SEQUENTIAL
010000            ACCESS MODE       IS SEQUENTIAL
010100            FILE STATUS       IS FS-ESTADOIN
010200            OPTIONAL.
010300
010400     SELECT FRANJAS  ASSIGN   TO FRANJAS
010500            ORGANIZATION      IS LINE SEQUENTIAL
010600            ACCESS MODE       IS SEQUENTIAL
010700            FILE STATUS       IS FS-FRANJAS.
010800******************************************************************
010900*              A R C H I V O S   D E   S A L I D A               *
011000******************************************************************
011100     SELECT ESTADOOU ASSIGN   TO ESTADOOU
011200            ORGANIZATION      IS LINE SEQUENTIAL
011300            ACCESS MODE       IS SEQUENTIAL
011400            FILE STATUS       IS FS-ESTADOOU.
011500
011600     SELECT EMISION  ASSIGN   TO EMISION
011700            ORGANIZATION      IS LINE SEQUENTIAL
011800            ACCESS MODE       IS SEQUENTIAL
011900            FILE STATUS       IS FS-EMISION.
012000
012100     SELECT REPORTE  ASSIGN   TO RPTFILE
012200            ORGANIZATION      IS LINE SEQUENTIAL
012300            ACCESS MODE       IS SEQUENTIAL
012400            FILE STATUS       IS FS-REPORTE.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800******************************************************************
012900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
013000******************************************************************
013100*   CATALOGO DE VIDEOS DISPONIBLES PARA PROGRAMACION
013200 FD  CATALOGO.
013300     COPY CTLG010.
013400
013500*   HISTORICO DE EMISION DEL DIA ANTERIOR (PUEDE NO EXISTIR)
013600 FD  ESTADOIN.
013700     COPY ESTA010
013800          REPLACING ESTA-REG          BY ESTI-REG
013900                    ESTA-REG-ARCHIVO  BY ESTI-REG-ARCHIVO
014000                    ESTA-REG-SERIE    BY ESTI-REG-SERIE
014100                    ESTA-LLAVE-ARCH   BY ESTI-LLAVE-ARCH
014200                    ESTA-ULT-EMISION  BY ESTI-ULT-EMISION
014300                    ESTA-MARCA-SERIE  BY ESTI-MARCA-SERIE
014400                    ES-PUNTERO-SERIE  BY ESI-PUNTERO-SERIE
014500                    ESTA-RUTA-SERIE   BY ESTI-RUTA-SERIE.
014600
014700*   CONFIGURACION DE FRANJAS FIJAS DE LA PARRILLA
014800 FD  FRANJAS.
014900     COPY FRAN010.
015000
015100*   HISTORICO DE EMISION ACTUALIZADO CON LO EMITIDO HOY
015200 FD  ESTADOOU.
015300     COPY ESTA010
015400          REPLACING ESTA-REG          BY ESTO-REG
015500                    ESTA-REG-ARCHIVO  BY ESTO-REG-ARCHIVO
015600                    ESTA-REG-SERIE    BY ESTO-REG-SERIE
015700                    ESTA-LLAVE-ARCH   BY ESTO-LLAVE-ARCH
015800                    ESTA-ULT-EMISION  BY ESTO-ULT-EMISION
015900                    ESTA-MARCA-SERIE  BY ESTO-MARCA-SERIE
016000                    ES-PUNTERO-SERIE  BY ESO-PUNTERO-SERIE
016100                    ESTA-RUTA-SERIE   BY ESTO-RUTA-SERIE.
016200
016300*   PARRILLA DE EMISION GENERADA PARA EL DIA
016400 FD  EMISION.
016500     COPY EMSN010.
016600
016700*   REPORTE DE CONTROL DE LA CORRIDA
016800 FD  REPORTE.
016900 01  LINEA-REPORTE               PIC X(132).
017000
017100 WORKING-STORAGE SECTION.
017200******************************************************************
017300*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
017400******************************************************************
017500 01  WKS-FS-STATUS.
017600     02 FS-CATALOGO              PIC 9(02) VALUE ZEROES.
017700     02 FS-ESTADOIN              PIC 9(02) VALUE ZEROES.
017800     02 FS-FRANJAS               PIC 9(02) VALUE ZEROES.
017900     02 FS-ESTADOOU              PIC 9(02) VALUE ZEROES.
018000     02 FS-EMISION               PIC 9(02) VALUE ZEROES.
018100     02 FS-REPORTE               PIC 9(02) VALUE ZEROES.
018200     02 PROGRAMA                 PIC X(08) VALUE 'EMSN0100'.
018300
018400******************************************************************
018500*                    S W I T C H E S   D E L   P R O C E S O     *
018600******************************************************************
018700 01  WKS-FLAGS.
018800     02 WKS-FIN-CATALOGO         PIC 9(01) VALUE ZEROES.
018900        88 FIN-CATALOGO                    VALUE 1.
019000     02 WKS-FIN-ESTADO           PIC 9(01) VALUE ZEROES.
019100        88 FIN-ESTADO                      VALUE 1.
019200     02 WKS-FIN-FRANJAS          PIC 9(01) VALUE ZEROES.
019300        88 FIN-FRANJAS                     VALUE 1.
019400     02 WKS-PASO-ATENDIDO        PIC 9(01) VALUE ZEROES.
019500        88 SI-PASO-ATENDIDO                VALUE 1.
019600     02 WKS-HAY-SPICA            PIC 9(01) VALUE ZEROES.
019700        88 SI-HAY-SPICA                    VALUE 1.
019800     02 WKS-HAY-SALMO-AM         PIC 9(01) VALUE ZEROES.
019900        88 SI-HAY-SALMO-AM                 VALUE 1.
020000     02 WKS-HAY-SALMO-PM         PIC 9(01) VALUE ZEROES.
020100        88 SI-HAY-SALMO-PM                 VALUE 1.
020200     02 WKS-SALMO-PM-EMITIDO     PIC 9(01) VALUE ZEROES.
020300        88 SI-SALMO-PM-EMITIDO             VALUE 1.
020400     02 UPSI-MODO-ESTRICTO-ON    PIC 9(01) VALUE ZEROES.
020500        88 MODO-ESTRICTO                   VALUE 1.
020600     02 UPSI-MODO-ESTRICTO-OFF   PIC 9(01) VALUE ZEROES.
020700
020800******************************************************************
020900*              P A R A M E T R O S   D E   L A   C O R R I D A   *
021000******************************************************************
021100 01  WKS-PARAMETROS-CORRIDA.
021200     02 WKS-FECHA-PROCESO        PIC X(10) VALUE SPACES.
021300     02 WKS-FECHA-JULIANA        PIC 9(08) COMP VALUE ZEROES.
021400     02 WKS-DIAS-RECURRENCIA     PIC 9(03) COMP VALUE 10.
021500     02 WKS-SEG-DESTINO          PIC 9(07)V99 COMP VALUE 82800.00.
021600     02 WKS-UMBRAL-SALMO-NOCHE   PIC 9(07)V99 COMP VALUE 61200.00.
021700     02 WKS-VENTANA-FRANJA       PIC 9(05)V99 COMP VALUE   900.00.
021800
021900******************************************************************
022000*              R E L O J   D E   L A   P A R R I L L A            
022100*  EL CURSOR SE LLEVA COMO SEGUNDOS TRANSCURRIDOS DESDE LAS       
022200*  06:00:00 DEL DIA DE TRANSMISION (INICIO DE LA PARRILLA)        
022300******************************************************************
022400 01  WKS-RELOJ.
022500     02 WKS-CURSOR-SEG           PIC 9(07)V99 COMP VALUE ZEROES.
022600     02 WKS-CURSOR-ENTERO        PIC 9(07) COMP VALUE ZEROES.
022700     02 WKS-SEG-BRUTO            PIC 9(07) COMP VALUE ZEROES.
022800     02 WKS-SEG-DIA              PIC 9(05) COMP VALUE ZEROES.
022900     02 WKS-HORA-ACTUAL          PIC 9(02) COMP VALUE ZEROES.
023000     02 WKS-MINUTO-ACTUAL        PIC 9(02) COMP VALUE ZEROES.
023100     02 WKS-SEGUNDO-ACTUAL       PIC 9(02) COMP VALUE ZEROES.
023200     02 WKS-HORA-STRING          PIC X(08) VALUE SPACES.
023300     02 WKS-SEQ-EMISION          PIC 9(04) COMP VALUE ZEROES.
023400
023500******************************************************************
023600*              T A B L A   D E L   C A T A L O G O                
023700******************************************************************
023800 01  WKS-CATALOGO-CTL.
023900     02 WKS-CATALOGO-TOT         PIC 9(05) COMP VALUE ZEROES.
024000 01  WKS-TABLA-CATALOGO.
024100     02 WKS-CAT-ELEM OCCURS 2000 TIMES
024200                      INDEXED BY WKS-IX-CAT WKS-IX-CAT2.
024300        04 WKS-CAT-CATEGORIA     PIC X(20).
024400        04 WKS-CAT-ARCHIVO       PIC X(60).
024500        04 WKS-CAT-LLAVE         PIC X(100).
024600        04 WKS-CAT-DURACION      PIC 9(05)V99.
024700        04 WKS-CAT-FEC-MOD       PIC 9(10).
024800
024900******************************************************************
025000*              T A B L A   D E   H I S T O R I C O                
025100******************************************************************
025200 01  WKS-ESTADO-CTL.
025300     02 WKS-ESTADO-TOT           PIC 9(05) COMP VALUE ZEROES.
025400 01  WKS-TABLA-ESTADO.
025500     02 WKS-EST-ELEM OCCURS 2000 TIMES
025600                      INDEXED BY WKS-IX-EST.
025700        04 WKS-EST-LLAVE         PIC X(100).
025800        04 WKS-EST-ULT-EMISION   PIC X(19).
025900 01  WKS-PUNTERO-SERIE.
026000     02 WKS-PS-RUTA              PIC X(100) VALUE SPACES.
026100     02 WKS-PS-EXISTE            PIC 9(01)  VALUE ZEROES.
026200        88 PS-EXISTE                        VALUE 1.
026300
026400******************************************************************
026500*              T A B L A   D E   F R A N J A S   F I J A S        
026600******************************************************************
026700 01  WKS-FRANJAS-CTL.
026800     02 WKS-FRANJAS-TOT          PIC 9(03) COMP VALUE ZEROES.
026900 01  WKS-TABLA-FRANJAS.
027000     02 WKS-FRJ-ELEM OCCURS 200 TIMES
027100                      INDEXED BY WKS-IX-FRJ WKS-IX-FRJ2.
027200        04 WKS-FRJ-CATEGORIA     PIC X(20).
027300        04 WKS-FRJ-SEG-ELAPSED   PIC 9(07) COMP.
027400        04 WKS-FRJ-PROCESADA     PIC 9(01).
027500           88 FRJ-YA-PROCESADA             VALUE 1.
027600
027700******************************************************************
027800*      T A B L A   D E   C A T E G O R I A S   D E   L A          
027900*      B O L S A   G E N E R A L   D E   R O T A C I O N          
028000*      (SE ARMA EN ORDEN ALFABETICO PORQUE EL CATALOGO YA         
028100*      LLEGA ORDENADO POR CATEGORIA)                              
028200******************************************************************
028300 01  WKS-POOL-CTL.
028400     02 WKS-POOL-TOT             PIC 9(03) COMP VALUE ZEROES.
028500 01  WKS-TABLA-POOL.
028600     02 WKS-POOL-ELEM OCCURS 100 TIMES
028700                       INDEXED BY WKS-IX-POOL.
028800        04 WKS-POOL-CATEGORIA    PIC X(20).
028900
029000******************************************************************
029100*      P E L I C U L A S   D E L   D I A   ( D A I L Y - M O V I E
029200*      CATEGORIAS FIJAS: SERIJE, DOKUMENTARNI, DECIJI             
029300******************************************************************
029400 01  WKS-DIARIA-CTL.
029500     02 WKS-DIARIA-TOT           PIC 9(01) COMP VALUE 3.
029600 01  WKS-TABLA-DIARIA.
029700     02 WKS-DIA-ELEM OCCURS 3 TIMES
029800                      INDEXED BY WKS-IX-DIA.
029900        04 WKS-DIA-CATEGORIA     PIC X(20).
030000        04 WKS-DIA-CAT-IX        PIC 9(05) COMP.
030100        04 WKS-DIA-EXISTE        PIC 9(01).
030200           88 DIA-EXISTE                   VALUE 1.
030300        04 WKS-DIA-PASADAS       PIC 9(01) COMP.
030400        04 WKS-DIA-ULT-HORA      PIC 9(02) COMP.
030500        04 WKS-DIA-ULT-HORA-OK   PIC 9(01).
030600           88 DIA-ULT-HORA-OK              VALUE 1.
030700
030800******************************************************************
030900*   A U X I L I A R E S   D E L   M O T O R   D E   R O T A C I O 
031000******************************************************************
031100 01  WKS-MOTOR-ROTACION.
031200     02 MR-CATEGORIA-PIDE        PIC X(20).
031300     02 MR-SALTA-DIARIA          PIC 9(01) VALUE ZEROES.
031400        88 MR-SI-SALTA-DIARIA              VALUE 1.
031500     02 MR-DIARIA-EXCLUIR-IX     PIC 9(05) COMP VALUE ZEROES.
031600     02 MR-ENCONTRO              PIC 9(01) VALUE ZEROES.
031700        88 MR-SI-ENCONTRO                  VALUE 1.
031800     02 MR-CAND-TOT              PIC 9(05) COMP VALUE ZEROES.
031900     02 MR-ELEG-TOT              PIC 9(05) COMP VALUE ZEROES.
032000     02 MR-CANDIDATO-IX          PIC 9(05) COMP VALUE ZEROES.
032100     02 WKS-TABLA-CANDIDATOS.
032200        04 MR-CAND-ELEM OCCURS 2000 TIMES
032300                         INDEXED BY WKS-IX-CDA.
032400           06 MR-CAND-PUNTERO    PIC 9(05) COMP.
032500           06 MR-CAND-ELEGIBLE   PIC 9(01).
032600              88 MR-CAND-ES-ELEGIBLE      VALUE 1.
032700     02 MR-MEJOR-IX              PIC 9(05) COMP VALUE ZEROES.
032800     02 MR-MEJOR-FECHA           PIC X(19) VALUE HIGH-VALUES.
032900     02 MR-MEJOR-MTIME           PIC 9(10) VALUE ZEROES.
033000     02 MR-NUNCA-EMITIDO-YA      PIC 9(01) VALUE ZEROES.
033100        88 MR-YA-HAY-NUNCA-EMIT             VALUE 1.
033200     02 MR-DIFERENCIA-DIAS       PIC S9(07) COMP VALUE ZEROES.
033300 01  MR-FECHA-COMPUESTA.
033400     02 MR-FC-ANIO               PIC 9(04).
033500     02 MR-FC-MES                PIC 9(02).
033600     02 MR-FC-DIA                PIC 9(02).
033700 01  MR-FECHA-COMPUESTA-R REDEFINES MR-FECHA-COMPUESTA
033800                                   PIC 9(08).
033900 01  MR-JULIANA-ULT-EMISION      PIC 9(08) COMP VALUE ZEROES.
034000
034100******************************************************************
034200*   A U X I L I A R E S   D E   S E C U E N C I A   D E   S E R I 
034300******************************************************************
034400 01  WKS-SERIE-CTL.
034500     02 WKS-SERIE-TOT            PIC 9(05) COMP VALUE ZEROES.
034600 01  WKS-TABLA-SERIE.
034700     02 SE-ELEM OCCURS 2000 TIMES
034800                 INDEXED BY WKS-IX-SE WKS-IX-SE2.
034900        04 SE-NOMBRE             PIC X(60).
035000        04 SE-COMBINADO          PIC 9(05) COMP.
035100        04 SE-CAT-IX             PIC 9(05) COMP.
035200 01  WKS-SECUENCIA-SERIE.
035300     02 SS-NOMBRE                PIC X(60) VALUE SPACES.
035400     02 SS-SEZONA-STR            PIC X(02) VALUE SPACES.
035500     02 SS-EPIZODA-STR           PIC X(03) VALUE SPACES.
035600     02 SS-SEZONA-NUM            PIC 9(02) VALUE ZEROES.
035700     02 SS-EPIZODA-NUM           PIC 9(03) VALUE ZEROES.
035800     02 SS-COMBINADO             PIC 9(05) VALUE ZEROES.
035900     02 SS-POS-MARCA             PIC 9(03) COMP VALUE ZEROES.
036000     02 SS-LONG-CADENA           PIC 9(03) COMP VALUE ZEROES.
036100     02 SS-PARSEO-OK             PIC 9(01) VALUE ZEROES.
036200        88 SS-SI-PARSEO                    VALUE 1.
036300     02 SS-TIENE-SEZONA          PIC 9(01) VALUE ZEROES.
036400        88 SS-SI-TIENE-SEZONA              VALUE 1.
036500     02 SS-GRUPO-OBJETIVO        PIC X(60) VALUE SPACES.
036600     02 SS-COMBINADO-PUNTERO     PIC 9(05) VALUE ZEROES.
036700     02 SS-MEJOR-IX              PIC 9(05) COMP VALUE ZEROES.
036800     02 SS-MEJOR-COMBINADO       PIC 9(05) VALUE ZEROES.
036900     02 SS-MIN-IX                PIC 9(05) COMP VALUE ZEROES.
037000     02 SS-MIN-COMBINADO         PIC 9(05) VALUE HIGH-VALUES.
037100
037200******************************************************************
037300*              A U X I L I A R E S   D E   B U S Q U E D A        
037400******************************************************************
037500 01  WKS-CONTIENE-CADENA.
037600     02 CC-CADENA-MAY            PIC X(100) VALUE SPACES.
037700     02 CC-SUBCADENA-MAY         PIC X(020) VALUE SPACES.
037800     02 CC-LARGO-CADENA          PIC 9(03) COMP VALUE ZEROES.
037900     02 CC-LARGO-SUBCADENA       PIC 9(03) COMP VALUE ZEROES.
038000     02 CC-POS                   PIC 9(03) COMP VALUE ZEROES.
038100     02 CC-RESULTADO             PIC 9(01) VALUE ZEROES.
038200        88 CC-SI-CONTIENE                  VALUE 1.
038300 01  WKS-MINUSCULAS  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
038400 01  WKS-MAYUSCULAS  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
038500
038600******************************************************************
038700*         V I D E O S   D E   S P I C A   Y   S A L M O S         
038800******************************************************************
038900 01  WKS-SPICA-SALMOS.
039000     02 WKS-SPICA-IX             PIC 9(05) COMP VALUE ZEROES.
039100     02 WKS-SALMO-AM-IX          PIC 9(05) COMP VALUE ZEROES.
039200     02 WKS-SALMO-PM-IX          PIC 9(05) COMP VALUE ZEROES.
039300
039400******************************************************************
039500*              A R E A S   D E   T O T A L E S                    
039600******************************************************************
039700 01  WKS-TOTALES.
039800     02 WKS-TOT-ITEMS            PIC 9(04) COMP VALUE ZEROES.
039900     02 WKS-TOT-SPICAS           PIC 9(04) COMP VALUE ZEROES.
040000     02 WKS-TOT-FILLERS          PIC 9(04) COMP VALUE ZEROES.
040100     02 WKS-TOT-SEGUNDOS         PIC 9(07)V99 VALUE ZEROES.
040200
040300******************************************************************
040400*                    A R E A S   D E L   R E P O R T E            
040500******************************************************************
040600 01  WKS-LINEA-ENCABEZADO-1.
040700     02 FILLER PIC X(20) VALUE 'BLAGOVESTI TV EMSN0100'.
040800     02 FILLER PIC X(15) VALUE 'PARRILLA DEL '.
040900     02 WKS-ENC-FECHA        PIC X(10) VALUE SPACES.
041000     02 FILLER PIC X(87) VALUE SPACES.
041100 01  WKS-LINEA-ENCABEZADO-2.
041200     02 FILLER PIC X(06) VALUE 'SEQ'.
041300     02 FILLER PIC X(10) VALUE 'START'.
041400     02 FILLER PIC X(12) VALUE 'DURATION'.
041500     02 FILLER PIC X(104) VALUE 'SOURCE'.
041600 01  WKS-LINEA-DETALLE-RPT.
041700     02 RPT-SEQ                  PIC ZZZ9.
041800     02 FILLER                   PIC X(02) VALUE SPACES.
041900     02 RPT-HORA                 PIC X(08).
042000     02 FILLER                   PIC X(02) VALUE SPACES.
042100     02 RPT-DURACION             PIC ZZZZ9.99.
042200     02 FILLER                   PIC X(02) VALUE SPACES.
042300     02 RPT-ORIGEN               PIC X(100).
042400 01  WKS-LINEA-TOTALES-RPT.
042500     02 FILLER PIC X(07) VALUE 'TOTALS:'.
042600     02 FILLER PIC X(06) VALUE ' ITEMS='.
042700     02 RPT-TOT-ITEMS            PIC 9(04).
042800     02 FILLER PIC X(08) VALUE ' SPICAS='.
042900     02 RPT-TOT-SPICAS           PIC 9(04).
043000     02 FILLER PIC X(09) VALUE ' FILLERS='.
043100     02 RPT-TOT-FILLERS          PIC 9(04).
043200     02 FILLER PIC X(09) VALUE ' SECONDS='.
043300     02 RPT-TOT-SEGUNDOS         PIC 9(07).99.
043400     02 FILLER                   PIC X(60) VALUE SPACES.
043500
043600******************************************************************
043700*              I T E M   A   E M I T I R   ( I N T E R F A Z )    
043800******************************************************************
043900 01  WKS-ITEM-A-EMITIR.
044000     02 EI-CATEGORIA             PIC X(20) VALUE SPACES.
044100     02 EI-ORIGEN                PIC X(100) VALUE SPACES.
044200     02 EI-DURACION              PIC 9(05)V99 VALUE ZEROES.
044300
044400******************************************************************
044500*              T A B L A   D E   D I A S   D E L   M E S          
044600*              (USADA POR LA REDEFINICION DE FECHA JULIANA)       
044700******************************************************************
044800 01  TABLA-DIAS.
044900     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
045000 01  F REDEFINES TABLA-DIAS.
045100     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
045200
045300 01  WKS-FECHA-COMPUESTA.
045400     02 WKS-FC-ANIO               PIC 9(04).
045500     02 WKS-FC-MES                PIC 9(02).
045600     02 WKS-FC-DIA                PIC 9(02).
045700 01  WKS-FECHA-COMPUESTA-R REDEFINES WKS-FECHA-COMPUESTA
045800                                    PIC 9(08).
045900
046000 01  WKS-SUBSCRIPTOS.
046100     02 WKS-I                    PIC 9(05) COMP VALUE ZEROES.
046200     02 WKS-J                    PIC 9(05) COMP VALUE ZEROES.
046300     02 WKS-K                    PIC 9(05) COMP VALUE ZEROES.
046400     02 WKS-RELLENO-POS          PIC 9(03) COMP VALUE ZEROES.
046500
046600******************************************************************
046700*      C O N T A D O R E S   I N D E P E N D I E N T E S   D E
046800*      C O N T R O L   D E   L A   C O R R I D A
046900******************************************************************
047000 77  WKS-CICLOS-CONTADOR         PIC 9(07) COMP VALUE ZEROES.
047100 77  WKS-LINEAS-REPORTE          PIC 9(05) COMP VALUE ZEROES.
047200
047300 PROCEDURE DIVISION.
047400******************************************************************
047500*               S E C C I O N    P R I N C I P A L
047600******************************************************************
047700 000-MAIN SECTION.
047800     PERFORM APERTURA-ARCHIVOS
047900     PERFORM INICIALIZA-PARAMETROS
048000     PERFORM CARGA-CATALOGO
048100     PERFORM CARGA-ESTADO
048200     PERFORM CARGA-FRANJAS
048300     PERFORM LOCALIZA-SPICA
048400     PERFORM LOCALIZA-SALMOS
048500     PERFORM CONSTRUYE-POOL-CATEGORIAS
048600     PERFORM SELECCION-DIARIA
048700     PERFORM INICIALIZA-RELOJ
048800     PERFORM EMITE-SALMO-MANANA
048900     PERFORM GENERA-EMISION-DIARIA
049000         UNTIL WKS-CURSOR-SEG >= WKS-SEG-DESTINO
049100     PERFORM GRABA-ESTADO
049200     PERFORM GRABA-CONTROL-TOTALES
049300     PERFORM CIERRA-ARCHIVOS
049400     STOP RUN.
049500 000-MAIN-E. EXIT.
049600
049700******************************************************************
049800*              A P E R T U R A   D E   A R C H I V O S            
049900******************************************************************
050000 APERTURA-ARCHIVOS SECTION.
050100     MOVE 'EMSN0100' TO PROGRAMA
050200     OPEN INPUT  CATALOGO FRANJAS
050300          OUTPUT ESTADOOU EMISION REPORTE
050400     IF FS-CATALOGO NOT = 0
050500        DISPLAY '>>> ERROR AL ABRIR CATALOGO, STATUS: '
050600                 FS-CATALOGO UPON CONSOLE
050700        MOVE 91 TO RETURN-CODE
050800        STOP RUN
050900     END-IF
051000     IF FS-FRANJAS NOT = 0
051100        DISPLAY '>>> ERROR AL ABRIR FRANJAS, STATUS: '
051200                 FS-FRANJAS UPON CONSOLE
051300        MOVE 91 TO RETURN-CODE
051400        STOP RUN
051500     END-IF
051600     IF FS-EMISION NOT = 0 OR FS-ESTADOOU NOT = 0
051700        OR FS-REPORTE NOT = 0
051800        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA <<<'
051900                 UPON CONSOLE
052000        MOVE 91 TO RETURN-CODE
052100        STOP RUN
052200     END-IF
052300*--> ESTADOIN ES OPTIONAL, PUEDE NO EXISTIR EN LA PRIMERA CORRIDA
052400     OPEN INPUT ESTADOIN
052500     IF FS-ESTADOIN NOT = 0 AND 35
052600        DISPLAY '>>> ERROR AL ABRIR ESTADOIN, STATUS: '
052700                 FS-ESTADOIN UPON CONSOLE
052800        MOVE 91 TO RETURN-CODE
052900        STOP RUN
053000     END-IF.
053100 APERTURA-ARCHIVOS-E. EXIT.
053200
053300******************************************************************
053400*      I N I C I A L I Z A C I O N   D E   P A R A M E T R O S    
053500******************************************************************
053600 INICIALIZA-PARAMETROS SECTION.
053700     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
053800     IF WKS-FECHA-PROCESO = SPACES
053900        MOVE FUNCTION CURRENT-DATE (1:10) TO WKS-FECHA-PROCESO
054000     END-IF
054100     MOVE WKS-FECHA-PROCESO (1:4) TO WKS-FC-ANIO
054200     MOVE WKS-FECHA-PROCESO (6:2) TO WKS-FC-MES
054300     MOVE WKS-FECHA-PROCESO (9:2) TO WKS-FC-DIA
054400     COMPUTE WKS-FECHA-JULIANA =
054500             FUNCTION INTEGER-OF-DATE (WKS-FECHA-COMPUESTA-R).
054600 INICIALIZA-PARAMETROS-E. EXIT.
054700
054800******************************************************************
054900*              C A R G A   D E L   C A T A L O G O                
055000******************************************************************
055100 CARGA-CATALOGO SECTION.
055200     PERFORM LEE-CATALOGO
055300     PERFORM CARGA-CATALOGO-UNA UNTIL FIN-CATALOGO.
055400 CARGA-CATALOGO-E. EXIT.
055500
055600 CARGA-CATALOGO-UNA SECTION.
055700     ADD 1 TO WKS-CATALOGO-TOT
055800     SET WKS-IX-CAT TO WKS-CATALOGO-TOT
055900     MOVE CTLG-CATEGORIA TO WKS-CAT-CATEGORIA (WKS-IX-CAT)
056000     MOVE CTLG-ARCHIVO   TO WKS-CAT-ARCHIVO   (WKS-IX-CAT)
056100     MOVE CTLG-LLAVE     TO WKS-CAT-LLAVE     (WKS-IX-CAT)
056200*--> DURACION FALTANTE O EN CERO SE ASUME 900.00 (15 MINUTOS)
056300     IF CTLG-DURACION = ZEROES
056400        MOVE 900.00 TO WKS-CAT-DURACION (WKS-IX-CAT)
056500     ELSE
056600        MOVE CTLG-DURACION TO WKS-CAT-DURACION (WKS-IX-CAT)
056700     END-IF
056800     MOVE CTLG-FEC-MOD   TO WKS-CAT-FEC-MOD   (WKS-IX-CAT)
056900     PERFORM LEE-CATALOGO.
057000 CARGA-CATALOGO-UNA-E. EXIT.
057100
057200 LEE-CATALOGO SECTION.
057300     READ CATALOGO
057400       AT END
057500          MOVE 1 TO WKS-FIN-CATALOGO
057600     END-READ.
057700 LEE-CATALOGO-E. EXIT.
057800
057900******************************************************************
058000*              C A R G A   D E L   H I S T O R I C O              
058100******************************************************************
058200 CARGA-ESTADO SECTION.
058300     IF FS-ESTADOIN = 35
058400        GO TO CARGA-ESTADO-E
058500     END-IF
058600     PERFORM LEE-ESTADO
058700     PERFORM CARGA-ESTADO-UNA UNTIL FIN-ESTADO.
058800 CARGA-ESTADO-E. EXIT.
058900
059000 CARGA-ESTADO-UNA SECTION.
059100     IF ESI-PUNTERO-SERIE
059200        MOVE 1               TO WKS-PS-EXISTE
059300        MOVE ESTI-RUTA-SERIE TO WKS-PS-RUTA
059400     ELSE
059500        IF ESTI-LLAVE-ARCH NOT = SPACES
059600           ADD 1 TO WKS-ESTADO-TOT
059700           SET WKS-IX-EST TO WKS-ESTADO-TOT
059800           MOVE ESTI-LLAVE-ARCH  TO
059900                WKS-EST-LLAVE       (WKS-IX-EST)
060000           MOVE ESTI-ULT-EMISION TO
060100                WKS-EST-ULT-EMISION (WKS-IX-EST)
060200        END-IF
060300     END-IF
060400     PERFORM LEE-ESTADO.
060500 CARGA-ESTADO-UNA-E. EXIT.
060600
060700 LEE-ESTADO SECTION.
060800     READ ESTADOIN
060900       AT END
061000          MOVE 1 TO WKS-FIN-ESTADO
061100     END-READ.
061200 LEE-ESTADO-E. EXIT.
061300
061400******************************************************************
061500*              C A R G A   D E   F R A N J A S   F I J A S        
061600*      LAS FRANJAS ANTERIORES A LAS 06:00:00 PERTENECEN AL DIA    
061700*      SIGUIENTE Y SE REEXPRESAN COMO SEGUNDOS TRANSCURRIDOS      
061800*      DESDE EL ARRANQUE DE LA PARRILLA.  LAS FRANJAS DE          
061900*      CATEGORIA PSALTIR SE IGNORAN (LOS SALMOS SON FIJOS)        
062000******************************************************************
062100 CARGA-FRANJAS SECTION.
062200     PERFORM LEE-FRANJAS
062300     PERFORM CARGA-FRANJAS-UNA UNTIL FIN-FRANJAS.
062400 CARGA-FRANJAS-E. EXIT.
062500
062600 CARGA-FRANJAS-UNA SECTION.
062700     MOVE 'PSALTIR' TO CC-SUBCADENA-MAY
062800     MOVE FRAN-CATEGORIA TO CC-CADENA-MAY
062900     PERFORM CONTIENE-CADENA
063000     IF NOT CC-SI-CONTIENE
063100        ADD 1 TO WKS-FRANJAS-TOT
063200        SET WKS-IX-FRJ TO WKS-FRANJAS-TOT
063300        MOVE FRAN-CATEGORIA TO WKS-FRJ-CATEGORIA (WKS-IX-FRJ)
063400        MOVE ZEROES         TO WKS-FRJ-PROCESADA (WKS-IX-FRJ)
063500        PERFORM CALCULA-ELAPSED-DE-FRANJA
063600     END-IF
063700     PERFORM LEE-FRANJAS.
063800 CARGA-FRANJAS-UNA-E. EXIT.
063900
064000 CALCULA-ELAPSED-DE-FRANJA SECTION.
064100     COMPUTE WKS-SEG-DIA =
064200             FUNCTION NUMVAL (FRAN-HORA (1:2)) * 3600 +
064300             FUNCTION NUMVAL (FRAN-HORA (4:2)) * 60   +
064400             FUNCTION NUMVAL (FRAN-HORA (7:2))
064500     IF WKS-SEG-DIA < 21600
064600        COMPUTE WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) =
064700                WKS-SEG-DIA + 86400 - 21600
064800     ELSE
064900        COMPUTE WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) =
065000                WKS-SEG-DIA - 21600
065100     END-IF.
065200 CALCULA-ELAPSED-DE-FRANJA-E. EXIT.
065300
065400 LEE-FRANJAS SECTION.
065500     READ FRANJAS
065600       AT END
065700          MOVE 1 TO WKS-FIN-FRANJAS
065800     END-READ.
065900 LEE-FRANJAS-E. EXIT.
066000
066100******************************************************************
066200*      L O C A L I Z A   L A   S P I C A   ( J I N G L E )        
066300*      NOMBRE DE ARCHIVO CONTIENE 'SPICA' Y LA CATEGORIA O LA     
066400*      RUTA TAMBIEN CONTIENEN 'SPICA'                             
066500******************************************************************
066600 LOCALIZA-SPICA SECTION.
066700     MOVE ZEROES TO WKS-HAY-SPICA
066800     SET WKS-IX-CAT TO 1
066900     PERFORM LOCALIZA-SPICA-CICLO
067000         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT OR SI-HAY-SPICA.
067100 LOCALIZA-SPICA-E. EXIT.
067200
067300 LOCALIZA-SPICA-CICLO SECTION.
067400     MOVE WKS-CAT-ARCHIVO (WKS-IX-CAT) TO CC-CADENA-MAY
067500     MOVE 'SPICA' TO CC-SUBCADENA-MAY
067600     PERFORM CONTIENE-CADENA
067700     IF CC-SI-CONTIENE
067800        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO CC-CADENA-MAY
067900        PERFORM CONTIENE-CADENA
068000        IF NOT CC-SI-CONTIENE
068100           MOVE WKS-CAT-LLAVE (WKS-IX-CAT) (1:100)
068200                TO CC-CADENA-MAY
068300           PERFORM CONTIENE-CADENA
068400        END-IF
068500        IF CC-SI-CONTIENE
068600           SET WKS-SPICA-IX TO WKS-IX-CAT
068700           MOVE 1 TO WKS-HAY-SPICA
068800        END-IF
068900     END-IF
069000     SET WKS-IX-CAT UP BY 1
069100     ADD 1 TO WKS-CICLOS-CONTADOR.
069200 LOCALIZA-SPICA-CICLO-E. EXIT.
069300
069400******************************************************************
069500*      L O C A L I Z A   L O S   S A L M O S   D E   L A          
069600*      M A N A N A   Y   D E   L A   N O C H E                    
069700*      (DENTRO DE UNA CATEGORIA QUE CONTIENE 'PSALTIR')           
069800******************************************************************
069900 LOCALIZA-SALMOS SECTION.
070000     MOVE ZEROES TO WKS-HAY-SALMO-AM WKS-HAY-SALMO-PM
070100     SET WKS-IX-CAT TO 1
070200     PERFORM LOCALIZA-SALMOS-CICLO
070300         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT.
070400 LOCALIZA-SALMOS-E. EXIT.
070500
070600 LOCALIZA-SALMOS-CICLO SECTION.
070700     MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO CC-CADENA-MAY
070800     MOVE 'PSALTIR' TO CC-SUBCADENA-MAY
070900     PERFORM CONTIENE-CADENA
071000     IF CC-SI-CONTIENE
071100        MOVE WKS-CAT-ARCHIVO (WKS-IX-CAT) TO CC-CADENA-MAY
071200        MOVE 'PSALTIR_01' TO CC-SUBCADENA-MAY
071300        PERFORM CONTIENE-CADENA
071400        IF CC-SI-CONTIENE AND NOT SI-HAY-SALMO-AM
071500           SET WKS-SALMO-AM-IX TO WKS-IX-CAT
071600           MOVE 1 TO WKS-HAY-SALMO-AM
071700        END-IF
071800        MOVE WKS-CAT-ARCHIVO (WKS-IX-CAT) TO CC-CADENA-MAY
071900        MOVE 'PSALTIR_02' TO CC-SUBCADENA-MAY
072000        PERFORM CONTIENE-CADENA
072100        IF CC-SI-CONTIENE AND NOT SI-HAY-SALMO-PM
072200           SET WKS-SALMO-PM-IX TO WKS-IX-CAT
072300           MOVE 1 TO WKS-HAY-SALMO-PM
072400        END-IF
072500     END-IF
072600     SET WKS-IX-CAT UP BY 1
072700     ADD 1 TO WKS-CICLOS-CONTADOR.
072800 LOCALIZA-SALMOS-CICLO-E. EXIT.
072900
073000******************************************************************
073100*  B U S Q U E D A   D E   S U B C A D E N A   ( S I N   C A S E )
073200******************************************************************
073300 CONTIENE-CADENA SECTION.
073400     MOVE ZEROES TO CC-RESULTADO
073500     INSPECT CC-CADENA-MAY    CONVERTING WKS-MINUSCULAS
073600                               TO WKS-MAYUSCULAS
073700     INSPECT CC-SUBCADENA-MAY CONVERTING WKS-MINUSCULAS
073800                               TO WKS-MAYUSCULAS
073900     MOVE ZEROES TO CC-LARGO-CADENA CC-LARGO-SUBCADENA
074000     INSPECT CC-CADENA-MAY TALLYING CC-LARGO-CADENA
074100             FOR CHARACTERS BEFORE INITIAL SPACES
074200     INSPECT CC-SUBCADENA-MAY TALLYING CC-LARGO-SUBCADENA
074300             FOR CHARACTERS BEFORE INITIAL SPACES
074400     IF CC-LARGO-SUBCADENA > 0 AND
074500        CC-LARGO-SUBCADENA NOT > CC-LARGO-CADENA
074600        MOVE 1 TO CC-POS
074700        PERFORM CONTIENE-CADENA-CICLO
074800            UNTIL CC-POS > (CC-LARGO-CADENA - CC-LARGO-SUBCADENA + 1)
074900               OR CC-SI-CONTIENE
075000     END-IF.
075100 CONTIENE-CADENA-E. EXIT.
075200
075300 CONTIENE-CADENA-CICLO SECTION.
075400     IF CC-CADENA-MAY (CC-POS : CC-LARGO-SUBCADENA) =
075500        CC-SUBCADENA-MAY (1 : CC-LARGO-SUBCADENA)
075600        MOVE 1 TO CC-RESULTADO
075700     END-IF
075800     ADD 1 TO CC-POS
075900     ADD 1 TO WKS-CICLOS-CONTADOR.
076000 CONTIENE-CADENA-CICLO-E. EXIT.
076100
076200******************************************************************
076300*   C O N S T R U Y E   L A   B O L S A   G E N E R A L   D E     
076400*   R O T A C I O N :  U N A   E N T R A D A   P O R   C A D A    
076500*   C A T E G O R I A   D I S T I N T A ,   E X C L U Y E N D O   
076600*   S P I C A - L I K E   Y   P S A L T I R                       
076700******************************************************************
076800 CONSTRUYE-POOL-CATEGORIAS SECTION.
076900     MOVE ZEROES TO WKS-POOL-TOT
077000     SET WKS-IX-CAT TO 1
077100     PERFORM CONSTRUYE-POOL-CATEGORIAS-CICLO
077200         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT.
077300 CONSTRUYE-POOL-CATEGORIAS-E. EXIT.
077400
077500 CONSTRUYE-POOL-CATEGORIAS-CICLO SECTION.
077600     MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO CC-CADENA-MAY
077700     MOVE 'SPICA' TO CC-SUBCADENA-MAY
077800     PERFORM CONTIENE-CADENA
077900     IF NOT CC-SI-CONTIENE
078000        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO CC-CADENA-MAY
078100        MOVE 'PSALTIR' TO CC-SUBCADENA-MAY
078200        PERFORM CONTIENE-CADENA
078300        IF NOT CC-SI-CONTIENE
078400           PERFORM POOL-AGREGA-SI-NUEVA
078500        END-IF
078600     END-IF
078700     SET WKS-IX-CAT UP BY 1
078800     ADD 1 TO WKS-CICLOS-CONTADOR.
078900 CONSTRUYE-POOL-CATEGORIAS-CICLO-E. EXIT.
079000
079100 POOL-AGREGA-SI-NUEVA SECTION.
079200     MOVE ZEROES TO WKS-J
079300     SET WKS-IX-POOL TO 1
079400     PERFORM POOL-AGREGA-SI-NUEVA-CICLO
079500         UNTIL WKS-IX-POOL > WKS-POOL-TOT OR WKS-J NOT = 0
079600     IF WKS-J = 0
079700        ADD 1 TO WKS-POOL-TOT
079800        SET WKS-IX-POOL TO WKS-POOL-TOT
079900        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO
080000             WKS-POOL-CATEGORIA (WKS-IX-POOL)
080100     END-IF.
080200 POOL-AGREGA-SI-NUEVA-E. EXIT.
080300
080400 POOL-AGREGA-SI-NUEVA-CICLO SECTION.
080500     IF WKS-POOL-CATEGORIA (WKS-IX-POOL) =
080600        WKS-CAT-CATEGORIA (WKS-IX-CAT)
080700        SET WKS-J TO WKS-IX-POOL
080800     END-IF
080900     SET WKS-IX-POOL UP BY 1
081000     ADD 1 TO WKS-CICLOS-CONTADOR.
081100 POOL-AGREGA-SI-NUEVA-CICLO-E. EXIT.
081200
081300******************************************************************
081400*      S E L E C C I O N   D E   L A S   P E L I C U L A S   D E  
081500*      L D I A   (SERIJE, DOKUMENTARNI, DECIJI)                   
081600******************************************************************
081700 SELECCION-DIARIA SECTION.
081800     MOVE 'SERIJE'       TO WKS-DIA-CATEGORIA (1)
081900     MOVE 'DOKUMENTARNI' TO WKS-DIA-CATEGORIA (2)
082000     MOVE 'DECIJI'       TO WKS-DIA-CATEGORIA (3)
082100     SET WKS-IX-DIA TO 1
082200     PERFORM SELECCION-DIARIA-CICLO
082300         UNTIL WKS-IX-DIA > WKS-DIARIA-TOT.
082400 SELECCION-DIARIA-E. EXIT.
082500
082600 SELECCION-DIARIA-CICLO SECTION.
082700     MOVE ZEROES TO WKS-DIA-EXISTE      (WKS-IX-DIA)
082800                     WKS-DIA-PASADAS     (WKS-IX-DIA)
082900                     WKS-DIA-ULT-HORA-OK (WKS-IX-DIA)
083000                     WKS-DIA-CAT-IX      (WKS-IX-DIA)
083100     PERFORM SELECCION-DIARIA-UNA
083200     SET WKS-IX-DIA UP BY 1
083300     ADD 1 TO WKS-CICLOS-CONTADOR.
083400 SELECCION-DIARIA-CICLO-E. EXIT.
083500
083600 SELECCION-DIARIA-UNA SECTION.
083700*--> SI LA CATEGORIA ES SERIJE, INTENTA LA SECUENCIA DE SERIES
083800     IF WKS-DIA-CATEGORIA (WKS-IX-DIA) = 'SERIJE'
083900        PERFORM ARMA-TABLA-SERIES THRU ELIGE-EPISODIO-DEL-DIA-E
084000        IF SS-SI-PARSEO
084100           SET WKS-DIA-CAT-IX (WKS-IX-DIA) TO MR-CANDIDATO-IX
084200           MOVE 1 TO WKS-DIA-EXISTE (WKS-IX-DIA)
084300           GO TO SELECCION-DIARIA-UNA-E
084400        END-IF
084500     END-IF
084600*--> DOKUMENTARNI, DECIJI, O SERIJE SIN NOMBRES PARSEABLES USAN
084700*    EL MOTOR DE ROTACION SIN SALTAR LA SELECCION DIARIA
084800     MOVE WKS-DIA-CATEGORIA (WKS-IX-DIA) TO MR-CATEGORIA-PIDE
084900     MOVE ZEROES TO MR-SALTA-DIARIA
085000     PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA
085100     IF MR-CAND-TOT > 0
085200        PERFORM ELIGE-MEJOR-CANDIDATO
085300        SET WKS-DIA-CAT-IX (WKS-IX-DIA) TO MR-MEJOR-IX
085400        MOVE 1 TO WKS-DIA-EXISTE (WKS-IX-DIA)
085500        PERFORM ACTUALIZA-ESTADO-POR-INDICE
085600     END-IF.
085700 SELECCION-DIARIA-UNA-E. EXIT.
085800
085900******************************************************************
086000*      A R M A   L A   T A B L A   D E   E P I S O D I O S   D E  
086100*      S E R I E   A   P A R T I R   D E L   C A T A L O G O      
086200******************************************************************
086300*--> LOS SIGUIENTES CUATRO CICLOS QUEDAN FUERA DEL RANGO
086400*    PERFORM...THRU DE ARMA-TABLA-SERIES A ELIGE-EPISODIO-DEL-DIA
086500*    PARA QUE EL FALL-THROUGH DEL RANGO NO LOS EJECUTE DE MAS
086600 ARMA-TABLA-SERIES-CICLO SECTION.
086700     IF WKS-CAT-CATEGORIA (WKS-IX-CAT) = 'SERIJE'
086800        MOVE WKS-CAT-ARCHIVO (WKS-IX-CAT) TO SS-NOMBRE
086900        PERFORM SS-PARTE-NOMBRE THRU SS-PARTE-NOMBRE-PATRON-2-E
087000        IF SS-SI-PARSEO
087100           ADD 1 TO WKS-SERIE-TOT
087200           SET WKS-IX-SE TO WKS-SERIE-TOT
087300           MOVE SS-NOMBRE    TO SE-NOMBRE     (WKS-IX-SE)
087400           MOVE SS-COMBINADO TO SE-COMBINADO  (WKS-IX-SE)
087500           SET SE-CAT-IX (WKS-IX-SE) TO WKS-IX-CAT
087600        END-IF
087700     END-IF
087800     SET WKS-IX-CAT UP BY 1
087900     ADD 1 TO WKS-CICLOS-CONTADOR.
088000 ARMA-TABLA-SERIES-CICLO-E. EXIT.
088100
088200 SS-PARTE-NOMBRE-CICLO SECTION.
088300     IF CC-CADENA-MAY (SS-POS-MARCA : 7) = '_SEZONA'
088400        MOVE CC-CADENA-MAY (1 : SS-POS-MARCA - 1)
088500             TO SS-NOMBRE
088600        MOVE CC-CADENA-MAY (SS-POS-MARCA + 7 : 2)
088700             TO SS-SEZONA-STR
088800        UNSTRING CC-CADENA-MAY (SS-POS-MARCA + 10 :
088900                 SS-LONG-CADENA - SS-POS-MARCA - 9)
089000                 DELIMITED BY '_' INTO SS-EPIZODA-STR
089100        MOVE SS-SEZONA-STR  TO SS-SEZONA-NUM
089200        MOVE SS-EPIZODA-STR TO SS-EPIZODA-NUM
089300        MOVE 1 TO SS-PARSEO-OK
089400     END-IF
089500     ADD 1 TO SS-POS-MARCA
089600     ADD 1 TO WKS-CICLOS-CONTADOR.
089700 SS-PARTE-NOMBRE-CICLO-E. EXIT.
089800
089900 SS-PARTE-NOMBRE-PATRON-2-CICLO SECTION.
090000     IF CC-CADENA-MAY (SS-POS-MARCA : 2) = '_S' AND
090100        CC-CADENA-MAY (SS-POS-MARCA + 2 : 1) >= '0' AND
090200        CC-CADENA-MAY (SS-POS-MARCA + 2 : 1) <= '9'
090300        MOVE CC-CADENA-MAY (1 : SS-POS-MARCA - 1) TO SS-NOMBRE
090400        MOVE CC-CADENA-MAY (SS-POS-MARCA + 2 : 2)
090500             TO SS-SEZONA-STR
090600        IF CC-CADENA-MAY (SS-POS-MARCA + 4 : 1) = 'E'
090700           MOVE CC-CADENA-MAY (SS-POS-MARCA + 5 : 3)
090800                TO SS-EPIZODA-STR
090900           MOVE SS-SEZONA-STR  TO SS-SEZONA-NUM
091000           MOVE SS-EPIZODA-STR TO SS-EPIZODA-NUM
091100           MOVE 1 TO SS-PARSEO-OK
091200        END-IF
091300     END-IF
091400     ADD 1 TO SS-POS-MARCA
091500     ADD 1 TO WKS-CICLOS-CONTADOR.
091600 SS-PARTE-NOMBRE-PATRON-2-CICLO-E. EXIT.
091700
091800******************************************************************
091900*      A R M A   L A   T A B L A   D E   E P I S O D I O S   D E
092000*      S E R I E   A   P A R T I R   D E L   C A T A L O G O
092100*      SE PERFORMA THRU HASTA ELIGE-EPISODIO-DEL-DIA-E: LOS
092200*      CUATRO PARRAFOS QUEDAN CONSECUTIVOS EN EL FUENTE Y SE
092300*      EJECUTAN COMO UNA SOLA UNIDAD DESDE SELECCION-DIARIA-UNA
092400******************************************************************
092500 ARMA-TABLA-SERIES SECTION.
092600     MOVE ZEROES TO WKS-SERIE-TOT SS-PARSEO-OK
092700     SET WKS-IX-CAT TO 1
092800     PERFORM ARMA-TABLA-SERIES-CICLO
092900         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT.
093000 ARMA-TABLA-SERIES-E. EXIT.
093100
093200******************************************************************
093300*      E X T R A E   N O M B R E / T E M P O R A D A / E P I S O D
093400*      D E L   N O M B R E   D E   A R C H I V O.  PATRON 1:
093500*      <NOMBRE>_SEZONA<SS>_<EEE>_SERIJA.  PATRON 2 (RESPALDO):
093600*      <NOMBRE>_S<SS>E<EEE>
093700******************************************************************
093800 SS-PARTE-NOMBRE SECTION.
093900     MOVE ZEROES TO SS-PARSEO-OK SS-SEZONA-NUM SS-EPIZODA-NUM
094000     MOVE SPACES TO SS-SEZONA-STR SS-EPIZODA-STR
094100     MOVE ZEROES TO SS-LONG-CADENA
094200     INSPECT SS-NOMBRE TALLYING SS-LONG-CADENA
094300             FOR CHARACTERS BEFORE INITIAL SPACES
094400     MOVE SS-NOMBRE TO CC-CADENA-MAY
094500     MOVE '_SEZONA' TO CC-SUBCADENA-MAY
094600     PERFORM CONTIENE-CADENA
094700     MOVE CC-RESULTADO TO SS-TIENE-SEZONA
094800     IF SS-SI-TIENE-SEZONA
094900        SET SS-POS-MARCA TO 1
095000        PERFORM SS-PARTE-NOMBRE-CICLO
095100            UNTIL SS-POS-MARCA > SS-LONG-CADENA - 6 OR SS-SI-PARSEO
095200     END-IF.
095300 SS-PARTE-NOMBRE-E. EXIT.
095400
095500******************************************************************
095600*      P A T R O N   D E   R E S P A L D O   _ S n n E n n n
095700*      SI EL PATRON 1 (_SEZONA) YA PARSEO EL NOMBRE, ESTE
095800*      PARRAFO SOLO CAE HASTA EL COMPUTO FINAL DEL COMBINADO
095900******************************************************************
096000 SS-PARTE-NOMBRE-PATRON-2 SECTION.
096100     IF SS-SI-TIENE-SEZONA
096200        GO TO SS-PARTE-NOMBRE-PATRON-2-COMPUTA
096300     END-IF
096400     MOVE '_S' TO CC-SUBCADENA-MAY
096500     PERFORM CONTIENE-CADENA
096600     IF CC-SI-CONTIENE
096700        SET SS-POS-MARCA TO 1
096800        PERFORM SS-PARTE-NOMBRE-PATRON-2-CICLO
096900            UNTIL SS-POS-MARCA > SS-LONG-CADENA - 3 OR SS-SI-PARSEO
097000     END-IF.
097100 SS-PARTE-NOMBRE-PATRON-2-COMPUTA.
097200     IF SS-SI-PARSEO
097300        COMPUTE SS-COMBINADO = SS-SEZONA-NUM * 1000 +
097400                                SS-EPIZODA-NUM
097500     END-IF.
097600 SS-PARTE-NOMBRE-PATRON-2-E. EXIT.
097700
097800******************************************************************
097900*      E L I G E   E L   E P I S O D I O   D E L   D I A   S E G U
098000*      E L   P U N T E R O   G U A R D A D O   E N   E S T A D O I
098100******************************************************************
098200 ELIGE-EPISODIO-DEL-DIA SECTION.
098300     IF WKS-SERIE-TOT = 0
098400        GO TO ELIGE-EPISODIO-DEL-DIA-E
098500     END-IF
098600     MOVE ZEROES TO SS-PARSEO-OK
098700     MOVE ZEROES TO WKS-J
098800     IF PS-EXISTE
098900*--> BUSCA EL EPISODIO CUYA RUTA COINCIDE CON EL PUNTERO
099000        SET WKS-IX-SE TO 1
099100        PERFORM ELIGE-EPISODIO-DEL-DIA-CICLO-1
099200            UNTIL WKS-IX-SE > WKS-SERIE-TOT OR WKS-J NOT = 0
099300     END-IF
099400     IF WKS-J NOT = 0
099500*--> PUNTERO ENCONTRADO: BUSCA EL SIGUIENTE (SS,EE) MAYOR DENTRO
099600*    DEL MISMO GRUPO; SI NO HAY, ENVUELVE AL MENOR DEL GRUPO
099700        MOVE SE-NOMBRE (WKS-J)    TO SS-GRUPO-OBJETIVO
099800        MOVE SE-COMBINADO (WKS-J) TO SS-COMBINADO-PUNTERO
099900        MOVE ZEROES     TO SS-MEJOR-IX
100000        MOVE HIGH-VALUES TO SS-MEJOR-COMBINADO
100100        MOVE ZEROES     TO SS-MIN-IX
100200        MOVE HIGH-VALUES TO SS-MIN-COMBINADO
100300        SET WKS-IX-SE TO 1
100400        PERFORM ELIGE-EPISODIO-DEL-DIA-CICLO-2
100500            UNTIL WKS-IX-SE > WKS-SERIE-TOT
100600        IF SS-MEJOR-IX NOT = 0
100700           SET WKS-IX-SE TO SS-MEJOR-IX
100800        ELSE
100900           SET WKS-IX-SE TO SS-MIN-IX
101000        END-IF
101100     ELSE
101200*--> SIN PUNTERO VALIDO: PRIMER EPISODIO DEL PRIMER GRUPO
101300*    (EL PRIMER GRUPO ENCONTRADO EN EL CATALOGO)
101400        MOVE SE-NOMBRE (1) TO SS-GRUPO-OBJETIVO
101500        MOVE HIGH-VALUES   TO SS-MIN-COMBINADO
101600        MOVE ZEROES        TO SS-MIN-IX
101700        SET WKS-IX-SE TO 1
101800        PERFORM ELIGE-EPISODIO-DEL-DIA-CICLO-3
101900            UNTIL WKS-IX-SE > WKS-SERIE-TOT
102000        SET WKS-IX-SE TO SS-MIN-IX
102100     END-IF
102200     SET MR-CANDIDATO-IX TO SE-CAT-IX (WKS-IX-SE)
102300     MOVE 1 TO SS-PARSEO-OK
102400     MOVE WKS-CAT-LLAVE (MR-CANDIDATO-IX) TO WKS-PS-RUTA
102500     MOVE 1 TO WKS-PS-EXISTE
102600     PERFORM ACTUALIZA-ESTADO-POR-INDICE-DIRECTO.
102700 ELIGE-EPISODIO-DEL-DIA-E. EXIT.
102800
102900*--> LOS TRES CICLOS SIGUIENTES QUEDAN FUERA DEL RANGO PERFORM...
103000*    THRU DE ARMA-TABLA-SERIES, DESPUES DE SU PUNTO FINAL
103100 ELIGE-EPISODIO-DEL-DIA-CICLO-1 SECTION.
103200     SET WKS-K TO SE-CAT-IX (WKS-IX-SE)
103300     IF WKS-CAT-LLAVE (WKS-K) = WKS-PS-RUTA
103400        SET WKS-J TO WKS-IX-SE
103500     END-IF
103600     SET WKS-IX-SE UP BY 1
103700     ADD 1 TO WKS-CICLOS-CONTADOR.
103800 ELIGE-EPISODIO-DEL-DIA-CICLO-1-E. EXIT.
103900
104000 ELIGE-EPISODIO-DEL-DIA-CICLO-2 SECTION.
104100     IF SE-NOMBRE (WKS-IX-SE) = SS-GRUPO-OBJETIVO
104200        IF SE-COMBINADO (WKS-IX-SE) < SS-MIN-COMBINADO
104300           MOVE SE-COMBINADO (WKS-IX-SE) TO SS-MIN-COMBINADO
104400           SET  SS-MIN-IX TO WKS-IX-SE
104500        END-IF
104600        IF SE-COMBINADO (WKS-IX-SE) > SS-COMBINADO-PUNTERO
104700           AND SE-COMBINADO (WKS-IX-SE) < SS-MEJOR-COMBINADO
104800           MOVE SE-COMBINADO (WKS-IX-SE)
104900                TO SS-MEJOR-COMBINADO
105000           SET  SS-MEJOR-IX TO WKS-IX-SE
105100        END-IF
105200     END-IF
105300     SET WKS-IX-SE UP BY 1
105400     ADD 1 TO WKS-CICLOS-CONTADOR.
105500 ELIGE-EPISODIO-DEL-DIA-CICLO-2-E. EXIT.
105600
105700 ELIGE-EPISODIO-DEL-DIA-CICLO-3 SECTION.
105800     IF SE-NOMBRE (WKS-IX-SE) = SS-GRUPO-OBJETIVO
105900        IF SE-COMBINADO (WKS-IX-SE) < SS-MIN-COMBINADO
106000           MOVE SE-COMBINADO (WKS-IX-SE) TO SS-MIN-COMBINADO
106100           SET  SS-MIN-IX TO WKS-IX-SE
106200        END-IF
106300     END-IF
106400     SET WKS-IX-SE UP BY 1
106500     ADD 1 TO WKS-CICLOS-CONTADOR.
106600 ELIGE-EPISODIO-DEL-DIA-CICLO-3-E. EXIT.
106700
106800******************************************************************
106900*              I N I C I A L I Z A   E L   R E L O J              
107000******************************************************************
107100 INICIALIZA-RELOJ SECTION.
107200     MOVE ZEROES TO WKS-CURSOR-SEG WKS-SEQ-EMISION
107300                    WKS-TOT-ITEMS WKS-TOT-SPICAS WKS-TOT-FILLERS
107400                    WKS-TOT-SEGUNDOS.
107500 INICIALIZA-RELOJ-E. EXIT.
107600
107700******************************************************************
107800*      E M I T E   E L   S A L M O   D E   L A   M A N A N A      
107900******************************************************************
108000 EMITE-SALMO-MANANA SECTION.
108100     PERFORM CALCULA-RELOJ
108200     IF SI-HAY-SALMO-AM
108300        MOVE WKS-CAT-CATEGORIA (WKS-SALMO-AM-IX) TO EI-CATEGORIA
108400        MOVE WKS-CAT-LLAVE     (WKS-SALMO-AM-IX) TO EI-ORIGEN
108500        MOVE WKS-CAT-DURACION  (WKS-SALMO-AM-IX) TO EI-DURACION
108600        PERFORM EMITE-ITEM
108700     END-IF.
108800 EMITE-SALMO-MANANA-E. EXIT.
108900
109000******************************************************************
109100*              G E N E R A   L A   E M I S I O N   D I A R I A    
109200******************************************************************
109300 GENERA-EMISION-DIARIA SECTION.
109400     MOVE ZEROES TO WKS-PASO-ATENDIDO
109500     PERFORM VERIFICA-SALMO-NOCHE
109600     IF NOT SI-PASO-ATENDIDO AND MODO-ESTRICTO
109700        PERFORM VERIFICA-FRANJA-FIJA
109800     END-IF
109900     IF NOT SI-PASO-ATENDIDO
110000        PERFORM VERIFICA-BLOQUE-PELICULA
110100     END-IF
110200     IF NOT SI-PASO-ATENDIDO
110300        PERFORM RELLENO-CONTENIDO
110400     END-IF.
110500 GENERA-EMISION-DIARIA-E. EXIT.
110600
110700******************************************************************
110800*   S A L M O   D E   L A   N O C H E   ( M A S   D E   1 7       
110900*   H O R A S   T R A N S C U R R I D A S )                       
111000******************************************************************
111100 VERIFICA-SALMO-NOCHE SECTION.
111200     IF NOT SI-SALMO-PM-EMITIDO AND SI-HAY-SALMO-PM
111300        AND WKS-CURSOR-SEG > WKS-UMBRAL-SALMO-NOCHE
111400        MOVE WKS-CAT-CATEGORIA (WKS-SALMO-PM-IX) TO EI-CATEGORIA
111500        MOVE WKS-CAT-LLAVE     (WKS-SALMO-PM-IX) TO EI-ORIGEN
111600        MOVE WKS-CAT-DURACION  (WKS-SALMO-PM-IX) TO EI-DURACION
111700        PERFORM EMITE-ITEM
111800        MOVE 1 TO WKS-SALMO-PM-EMITIDO
111900        MOVE 1 TO WKS-PASO-ATENDIDO
112000     END-IF.
112100 VERIFICA-SALMO-NOCHE-E. EXIT.
112200
112300******************************************************************
112400*      V E R I F I C A   F R A N J A   F I J A   ( S O L O   E N  
112500*      M O D O   E S T R I C T O )                                
112600******************************************************************
112700 VERIFICA-FRANJA-FIJA SECTION.
112800*--> LOCALIZA LA PROXIMA FRANJA NO PROCESADA (LA DE MENOR
112900*    SEGUNDO TRANSCURRIDO)
113000     MOVE ZEROES      TO WKS-J
113100     MOVE HIGH-VALUES TO WKS-K
113200     SET WKS-IX-FRJ TO 1
113300     PERFORM VERIFICA-FRANJA-FIJA-CICLO
113400         UNTIL WKS-IX-FRJ > WKS-FRANJAS-TOT
113500     IF WKS-J = 0
113600        GO TO VERIFICA-FRANJA-FIJA-E
113700     END-IF
113800     SET WKS-IX-FRJ TO WKS-J
113900     IF WKS-CURSOR-SEG NOT < WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ)
114000        PERFORM PROCESA-FRANJA-FIJA
114100        SET FRJ-YA-PROCESADA (WKS-IX-FRJ) TO TRUE
114200        MOVE 1 TO WKS-PASO-ATENDIDO
114300     ELSE
114400        COMPUTE MR-DIFERENCIA-DIAS =
114500                WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) - WKS-CURSOR-SEG
114600        IF MR-DIFERENCIA-DIAS <= WKS-VENTANA-FRANJA
114700           MOVE WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) TO WKS-CURSOR-SEG
114800           MOVE 1 TO WKS-PASO-ATENDIDO
114900        END-IF
115000     END-IF.
115100 VERIFICA-FRANJA-FIJA-E. EXIT.
115200
115300 VERIFICA-FRANJA-FIJA-CICLO SECTION.
115400     IF NOT FRJ-YA-PROCESADA (WKS-IX-FRJ)
115500        AND WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) < WKS-K
115600        SET WKS-J TO WKS-IX-FRJ
115700        MOVE WKS-FRJ-SEG-ELAPSED (WKS-IX-FRJ) TO WKS-K
115800     END-IF
115900     SET WKS-IX-FRJ UP BY 1
116000     ADD 1 TO WKS-CICLOS-CONTADOR.
116100 VERIFICA-FRANJA-FIJA-CICLO-E. EXIT.
116200
116300******************************************************************
116400*      E M I T E   E L   C O N T E N I D O   D E   U N A          
116500*      F R A N J A   F I J A :  L A   P E L I C U L A   D E L     
116600*      D I A   S I   A P L I C A   Y   L E   Q U E D A N   P A S A
116700*      D E   L O   C O N T R A R I O   E L   M O T O R   D E      
116800*      R O T A C I O N                                            
116900******************************************************************
117000 PROCESA-FRANJA-FIJA SECTION.
117100     MOVE ZEROES TO WKS-J
117200     SET WKS-IX-DIA TO 1
117300     PERFORM PROCESA-FRANJA-FIJA-CICLO
117400         UNTIL WKS-IX-DIA > WKS-DIARIA-TOT OR WKS-J NOT = 0
117500     IF WKS-J NOT = 0 AND DIA-EXISTE (WKS-J)
117600        AND WKS-DIA-PASADAS (WKS-J) < 3
117700        SET WKS-K TO WKS-DIA-CAT-IX (WKS-J)
117800        MOVE WKS-CAT-CATEGORIA (WKS-K) TO EI-CATEGORIA
117900        MOVE WKS-CAT-LLAVE     (WKS-K) TO EI-ORIGEN
118000        MOVE WKS-CAT-DURACION  (WKS-K) TO EI-DURACION
118100        PERFORM EMITE-ITEM
118200        ADD 1 TO WKS-DIA-PASADAS (WKS-J)
118300        MOVE WKS-HORA-ACTUAL TO WKS-DIA-ULT-HORA (WKS-J)
118400        MOVE 1 TO WKS-DIA-ULT-HORA-OK (WKS-J)
118500     ELSE
118600        MOVE WKS-FRJ-CATEGORIA (WKS-IX-FRJ) TO MR-CATEGORIA-PIDE
118700        MOVE 1 TO MR-SALTA-DIARIA
118800        PERFORM MOTOR-ROTACION
118900     END-IF.
119000 PROCESA-FRANJA-FIJA-E. EXIT.
119100
119200 PROCESA-FRANJA-FIJA-CICLO SECTION.
119300     IF WKS-DIA-CATEGORIA (WKS-IX-DIA) =
119400        WKS-FRJ-CATEGORIA (WKS-IX-FRJ)
119500        SET WKS-J TO WKS-IX-DIA
119600     END-IF
119700     SET WKS-IX-DIA UP BY 1
119800     ADD 1 TO WKS-CICLOS-CONTADOR.
119900 PROCESA-FRANJA-FIJA-CICLO-E. EXIT.
120000
120100******************************************************************
120200*      B L O Q U E S   D E   P E L I C U L A   D E L   D I A      
120300*      ( H O R A S   1 2 - 1 4 ,   1 6 - 1 8 ,   2 0 - 2 2 )      
120400******************************************************************
120500 VERIFICA-BLOQUE-PELICULA SECTION.
120600     PERFORM CALCULA-RELOJ
120700     IF (WKS-HORA-ACTUAL >= 12 AND WKS-HORA-ACTUAL < 14) OR
120800        (WKS-HORA-ACTUAL >= 16 AND WKS-HORA-ACTUAL < 18) OR
120900        (WKS-HORA-ACTUAL >= 20 AND WKS-HORA-ACTUAL < 22)
121000        SET WKS-IX-DIA TO 1
121100        PERFORM VERIFICA-BLOQUE-PELICULA-CICLO
121200            UNTIL WKS-IX-DIA > WKS-DIARIA-TOT OR SI-PASO-ATENDIDO
121300     END-IF.
121400 VERIFICA-BLOQUE-PELICULA-E. EXIT.
121500
121600 VERIFICA-BLOQUE-PELICULA-CICLO SECTION.
121700     IF DIA-EXISTE (WKS-IX-DIA)
121800        AND WKS-DIA-PASADAS (WKS-IX-DIA) < 3
121900        AND NOT (DIA-ULT-HORA-OK (WKS-IX-DIA) AND
122000                 WKS-DIA-ULT-HORA (WKS-IX-DIA) =
122100                 WKS-HORA-ACTUAL)
122200        SET WKS-K TO WKS-DIA-CAT-IX (WKS-IX-DIA)
122300        MOVE WKS-CAT-CATEGORIA (WKS-K) TO EI-CATEGORIA
122400        MOVE WKS-CAT-LLAVE     (WKS-K) TO EI-ORIGEN
122500        MOVE WKS-CAT-DURACION  (WKS-K) TO EI-DURACION
122600        PERFORM EMITE-ITEM
122700        PERFORM CALCULA-RELOJ
122800        MOVE WKS-HORA-ACTUAL TO
122900             WKS-DIA-ULT-HORA (WKS-IX-DIA)
123000        MOVE 1 TO WKS-DIA-ULT-HORA-OK (WKS-IX-DIA)
123100        ADD 1 TO WKS-DIA-PASADAS (WKS-IX-DIA)
123200        MOVE 1 TO WKS-PASO-ATENDIDO
123300     END-IF
123400     SET WKS-IX-DIA UP BY 1
123500     ADD 1 TO WKS-CICLOS-CONTADOR.
123600 VERIFICA-BLOQUE-PELICULA-CICLO-E. EXIT.
123700
123800******************************************************************
123900*      R E L L E N O   D E   C O N T E N I D O :  R E C O R R E   
124000*      E N   R O N D A   L A S   C A T E G O R I A S   D E   L A  
124100*      B O L S A ,  E X C L U Y E N D O   S E R I J E ,           
124200*      D O K U M E N T A R N I   Y   D E C I J I                  
124300******************************************************************
124400 RELLENO-CONTENIDO SECTION.
124500     IF WKS-POOL-TOT = 0
124600        MOVE WKS-SEG-DESTINO TO WKS-CURSOR-SEG
124700        MOVE 1 TO WKS-PASO-ATENDIDO
124800        GO TO RELLENO-CONTENIDO-E
124900     END-IF
125000     SET WKS-I TO 1
125100     PERFORM RELLENO-CONTENIDO-CICLO
125200         UNTIL WKS-I > WKS-POOL-TOT OR SI-PASO-ATENDIDO
125300     IF NOT SI-PASO-ATENDIDO
125400        ADD WKS-VENTANA-FRANJA TO WKS-CURSOR-SEG
125500        MOVE 1 TO WKS-PASO-ATENDIDO
125600     END-IF.
125700 RELLENO-CONTENIDO-E. EXIT.
125800
125900 RELLENO-CONTENIDO-CICLO SECTION.
126000     ADD 1 TO WKS-RELLENO-POS
126100     IF WKS-RELLENO-POS > WKS-POOL-TOT
126200        MOVE 1 TO WKS-RELLENO-POS
126300     END-IF
126400     SET WKS-IX-POOL TO WKS-RELLENO-POS
126500     MOVE WKS-POOL-CATEGORIA (WKS-IX-POOL) TO CC-CADENA-MAY
126600     MOVE 'SERIJE' TO CC-SUBCADENA-MAY
126700     IF WKS-POOL-CATEGORIA (WKS-IX-POOL) = 'SERIJE' OR
126800        WKS-POOL-CATEGORIA (WKS-IX-POOL) = 'DOKUMENTARNI' OR
126900        WKS-POOL-CATEGORIA (WKS-IX-POOL) = 'DECIJI'
127000        CONTINUE
127100     ELSE
127200        MOVE WKS-POOL-CATEGORIA (WKS-IX-POOL) TO
127300             MR-CATEGORIA-PIDE
127400        MOVE 1 TO MR-SALTA-DIARIA
127500        PERFORM MOTOR-ROTACION
127600        IF MR-SI-ENCONTRO
127700           MOVE 1 TO WKS-PASO-ATENDIDO
127800        END-IF
127900     END-IF
128000     SET WKS-I UP BY 1
128100     ADD 1 TO WKS-CICLOS-CONTADOR.
128200 RELLENO-CONTENIDO-CICLO-E. EXIT.
128300
128400******************************************************************
128500*      M O T O R   D E   R O T A C I O N   ( N E X T - V I D E O  
128600*      S E L E C T O R )                                          
128700*      MR-CATEGORIA-PIDE / MR-SALTA-DIARIA SON LOS PARAMETROS     
128800*      DE ENTRADA; DEJA EI-CATEGORIA/EI-ORIGEN/EI-DURACION        
128900*      CARGADOS Y EMITE EL ITEM SI ENCUENTRA CANDIDATO            
129000******************************************************************
129100*--> LOS CICLOS DE BUSCA-CANDIDATOS-DE-CATEGORIA, APLICA-REGLA-
129200*    RECURRENCIA Y ELIGE-MEJOR-CANDIDATO VAN ANTES DE ESOS TRES
129300*    PARRAFOS PARA QUE EL RANGO PERFORM...THRU DE MOTOR-ROTACION
129400*    LOS DEJE AFUERA Y EJECUTE CADA PARRAFO PRINCIPAL UNA SOLA VEZ
129500 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-1 SECTION.
129600     IF WKS-DIA-CATEGORIA (WKS-IX-DIA) = MR-CATEGORIA-PIDE
129700        AND DIA-EXISTE (WKS-IX-DIA)
129800        SET MR-DIARIA-EXCLUIR-IX TO
129900            WKS-DIA-CAT-IX (WKS-IX-DIA)
130000     END-IF
130100     SET WKS-IX-DIA UP BY 1
130200     ADD 1 TO WKS-CICLOS-CONTADOR.
130300 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-1-E. EXIT.
130400
130500 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-2 SECTION.
130600     IF WKS-CAT-CATEGORIA (WKS-IX-CAT) = MR-CATEGORIA-PIDE
130700        AND WKS-IX-CAT NOT = MR-DIARIA-EXCLUIR-IX
130800        ADD 1 TO MR-CAND-TOT
130900        SET WKS-IX-CDA TO MR-CAND-TOT
131000        SET MR-CAND-PUNTERO  (WKS-IX-CDA) TO WKS-IX-CAT
131100        MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
131200     END-IF
131300     SET WKS-IX-CAT UP BY 1
131400     ADD 1 TO WKS-CICLOS-CONTADOR.
131500 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-2-E. EXIT.
131600
131700 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-3 SECTION.
131800     IF WKS-CAT-CATEGORIA (WKS-IX-CAT) = MR-CATEGORIA-PIDE
131900        ADD 1 TO MR-CAND-TOT
132000        SET WKS-IX-CDA TO MR-CAND-TOT
132100        SET MR-CAND-PUNTERO  (WKS-IX-CDA) TO WKS-IX-CAT
132200        MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
132300     END-IF
132400     SET WKS-IX-CAT UP BY 1
132500     ADD 1 TO WKS-CICLOS-CONTADOR.
132600 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-3-E. EXIT.
132700
132800 APLICA-REGLA-RECURRENCIA-CICLO-1 SECTION.
132900     SET WKS-IX-CAT TO MR-CAND-PUNTERO (WKS-IX-CDA)
133000     PERFORM BUSCA-ULTIMA-EMISION
133100     IF WKS-J = 0
133200        MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
133300        ADD 1  TO MR-ELEG-TOT
133400     ELSE
133500        MOVE WKS-EST-ULT-EMISION (WKS-J) (1:4) TO MR-FC-ANIO
133600        MOVE WKS-EST-ULT-EMISION (WKS-J) (6:2) TO MR-FC-MES
133700        MOVE WKS-EST-ULT-EMISION (WKS-J) (9:2) TO MR-FC-DIA
133800        COMPUTE MR-JULIANA-ULT-EMISION =
133900                FUNCTION INTEGER-OF-DATE (MR-FECHA-COMPUESTA-R)
134000        COMPUTE MR-DIFERENCIA-DIAS = WKS-FECHA-JULIANA -
134100                MR-JULIANA-ULT-EMISION
134200        IF MR-DIFERENCIA-DIAS >= WKS-DIAS-RECURRENCIA
134300           MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
134400           ADD 1  TO MR-ELEG-TOT
134500        ELSE
134600           MOVE ZEROES TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
134700        END-IF
134800     END-IF
134900     SET WKS-IX-CDA UP BY 1
135000     ADD 1 TO WKS-CICLOS-CONTADOR.
135100 APLICA-REGLA-RECURRENCIA-CICLO-1-E. EXIT.
135200
135300 APLICA-REGLA-RECURRENCIA-CICLO-2 SECTION.
135400     MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
135500     SET WKS-IX-CDA UP BY 1
135600     ADD 1 TO WKS-CICLOS-CONTADOR.
135700 APLICA-REGLA-RECURRENCIA-CICLO-2-E. EXIT.
135800
135900 ELIGE-MEJOR-CANDIDATO-CICLO SECTION.
136000     IF MR-CAND-ES-ELEGIBLE (WKS-IX-CDA)
136100        SET WKS-IX-CAT TO MR-CAND-PUNTERO (WKS-IX-CDA)
136200        PERFORM BUSCA-ULTIMA-EMISION
136300        IF WKS-J = 0
136400           IF NOT MR-YA-HAY-NUNCA-EMIT
136500              MOVE 1 TO MR-NUNCA-EMITIDO-YA
136600              SET  MR-MEJOR-IX TO WKS-IX-CAT
136700              MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
136800                   TO MR-MEJOR-MTIME
136900           ELSE
137000              IF WKS-CAT-FEC-MOD (WKS-IX-CAT) < MR-MEJOR-MTIME
137100                 SET  MR-MEJOR-IX TO WKS-IX-CAT
137200                 MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
137300                      TO MR-MEJOR-MTIME
137400              END-IF
137500           END-IF
137600        ELSE
137700           IF NOT MR-YA-HAY-NUNCA-EMIT
137800              IF WKS-EST-ULT-EMISION (WKS-J) < MR-MEJOR-FECHA
137900                 MOVE WKS-EST-ULT-EMISION (WKS-J)
138000                      TO MR-MEJOR-FECHA
138100                 SET  MR-MEJOR-IX TO WKS-IX-CAT
138200                 MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
138300                      TO MR-MEJOR-MTIME
138400              ELSE
138500*--> 20/04/2004 LMORA 116960: SE CORRIGE REFERENCIA TRUNCADA
138600                 IF WKS-EST-ULT-EMISION (WKS-J) = MR-MEJOR-FECHA
138700                    AND WKS-CAT-FEC-MOD (WKS-IX-CAT)
138800                                               < MR-MEJOR-MTIME
138900                    SET  MR-MEJOR-IX TO WKS-IX-CAT
139000                    MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
139100                         TO MR-MEJOR-MTIME
139200                 END-IF
139300              END-IF
139400           END-IF
139500        END-IF
139600     END-IF
139700     SET WKS-IX-CDA UP BY 1
139800     ADD 1 TO WKS-CICLOS-CONTADOR.
139900 ELIGE-MEJOR-CANDIDATO-CICLO-E. EXIT.
140000
140100******************************************************************
140200*      M O T O R   D E   R O T A C I O N :  A R M A   L A   B O L
140300*      D E   C A N D I D A T O S ,  A P L I C A   R E C U R R E N C I
140400*      Y   E L I G E   E L   M E J O R .  S E   P E R F O R M A
140500*      T H R U   H A S T A   E L I G E - M E J O R - C A N D I D A T
140600*      P O R Q U E   L O S   T R E S   P A R R A F O S   Q U E D A N
140700*      C O N S E C U T I V O S   E N   E L   F U E N T E
140800******************************************************************
140900 MOTOR-ROTACION SECTION.
141000     PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA THRU
141100             ELIGE-MEJOR-CANDIDATO-E
141200     IF MR-CAND-TOT = 0
141300        MOVE ZEROES TO MR-ENCONTRO
141400     ELSE
141500        SET WKS-IX-CAT TO MR-MEJOR-IX
141600        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO EI-CATEGORIA
141700        MOVE WKS-CAT-LLAVE     (WKS-IX-CAT) TO EI-ORIGEN
141800        MOVE WKS-CAT-DURACION  (WKS-IX-CAT) TO EI-DURACION
141900        SET  MR-CANDIDATO-IX TO WKS-IX-CAT
142000        PERFORM ACTUALIZA-ESTADO-POR-INDICE
142100        PERFORM EMITE-ITEM
142200        MOVE 1 TO MR-ENCONTRO
142300     END-IF.
142400 MOTOR-ROTACION-E. EXIT.
142500
142600******************************************************************
142700*      C A N D I D A T O S :  T O D O S   L O S   A C T I V O S
142800*      D E   L A   C A T E G O R I A ,  E X C L U Y E N D O   ( S
142900*      C O R R E S P O N D E )   L A   P E L I C U L A   D E L
143000*      D I A   D E   E S A   C A T E G O R I A
143100******************************************************************
143200 BUSCA-CANDIDATOS-DE-CATEGORIA SECTION.
143300     MOVE ZEROES TO MR-CAND-TOT MR-DIARIA-EXCLUIR-IX
143400     IF MR-SI-SALTA-DIARIA
143500        SET WKS-IX-DIA TO 1
143600        PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-1
143700            UNTIL WKS-IX-DIA > WKS-DIARIA-TOT
143800     END-IF
143900     SET WKS-IX-CAT TO 1
144000     PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-2
144100         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT
144200*--> SI EXCLUIR LA PELICULA DEL DIA DEJA LA BOLSA VACIA, SE
144300*    CONSERVAN TODOS LOS ACTIVOS DE LA CATEGORIA
144400     IF MR-CAND-TOT = 0 AND MR-DIARIA-EXCLUIR-IX NOT = 0
144500        SET WKS-IX-CAT TO 1
144600        PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-3
144700            UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT
144800     END-IF.
144900 BUSCA-CANDIDATOS-DE-CATEGORIA-E. EXIT.
145000
145100******************************************************************
145200*      R E G L A   D E   R E C U R R E N C I A :  E X C L U Y E
145300*      L O S   C A N D I D A T O S   C U Y A   U L T I M A
145400*      E M I S I O N   F U E   H A C E   M E N O S   D E   L O S
145500*      D I A S   C O N F I G U R A D O S ;  S I   T O D O S
145600*      Q U E D A N   E X C L U I D O S ,  S E   R E P I T E   L A
145700*      B O L S A   C O M P L E T A
145800******************************************************************
145900 APLICA-REGLA-RECURRENCIA SECTION.
146000     MOVE ZEROES TO MR-ELEG-TOT
146100     SET WKS-IX-CDA TO 1
146200     PERFORM APLICA-REGLA-RECURRENCIA-CICLO-1
146300         UNTIL WKS-IX-CDA > MR-CAND-TOT
146400*--> SI NINGUN CANDIDATO SOBREVIVIO A LA RECURRENCIA, SE
146500*    REPITE (SE VUELVEN A HABILITAR TODOS)
146600     IF MR-ELEG-TOT = 0
146700        SET WKS-IX-CDA TO 1
146800        PERFORM APLICA-REGLA-RECURRENCIA-CICLO-2
146900            UNTIL WKS-IX-CDA > MR-CAND-TOT
147000     END-IF.
147100 APLICA-REGLA-RECURRENCIA-E. EXIT.
147200
147300******************************************************************
147400*      D E   L O S   C A N D I D A T O S   E L E G I B L E S,
147500*      P R I O R I D A D :  N U N C A   E M I T I D O S   ( P O R
147600*      M T I M E   A S C E N D E N T E ) ,  L U E G O   E M I T I
147700*      P O R   F E C H A   D E   U L T I M A   E M I S I O N
147800*      A S C E N D E N T E ,  D E S E M P A T E   P O R   M T I M
147900******************************************************************
148000 ELIGE-MEJOR-CANDIDATO SECTION.
148100     MOVE ZEROES      TO MR-MEJOR-IX MR-NUNCA-EMITIDO-YA
148200     MOVE HIGH-VALUES TO MR-MEJOR-FECHA
148300     MOVE ZEROES      TO MR-MEJOR-MTIME
148400     SET WKS-IX-CDA TO 1
148500     PERFORM ELIGE-MEJOR-CANDIDATO-CICLO
148600         UNTIL WKS-IX-CDA > MR-CAND-TOT.
148700 ELIGE-MEJOR-CANDIDATO-E. EXIT.
148800
148900******************************************************************
149000*   B U S C A   L A   U L T I M A   E M I S I O N   D E   U N     
149100*   A C T I V O   E N   L A   T A B L A   D E   H I S T O R I C O 
149200*   (WKS-J = 0 SI NUNCA FUE EMITIDO)                              
149300******************************************************************
149400 BUSCA-ULTIMA-EMISION SECTION.
149500     MOVE ZEROES TO WKS-J
149600     SET WKS-IX-EST TO 1
149700     PERFORM BUSCA-ULTIMA-EMISION-CICLO
149800         UNTIL WKS-IX-EST > WKS-ESTADO-TOT OR WKS-J NOT = 0.
149900 BUSCA-ULTIMA-EMISION-E. EXIT.
150000
150100 BUSCA-ULTIMA-EMISION-CICLO SECTION.
150200     IF WKS-EST-LLAVE (WKS-IX-EST) =
150300        WKS-CAT-LLAVE (WKS-IX-CAT)
150400        SET WKS-J TO WKS-IX-EST
150500     END-IF
150600     SET WKS-IX-EST UP BY 1
150700     ADD 1 TO WKS-CICLOS-CONTADOR.
150800 BUSCA-ULTIMA-EMISION-CICLO-E. EXIT.
150900
151000******************************************************************
151100*      A C T U A L I Z A   E L   H I S T O R I C O   E N          
151200*      M E M O R I A   ( S O B R E   W K S - I X - C A T )        
151300******************************************************************
151400 ACTUALIZA-ESTADO-POR-INDICE SECTION.
151500     SET WKS-IX-CAT TO MR-CANDIDATO-IX
151600     PERFORM ACTUALIZA-ESTADO-POR-INDICE-DIRECTO.
151700 ACTUALIZA-ESTADO-POR-INDICE-E. EXIT.
151800
151900 ACTUALIZA-ESTADO-POR-INDICE-DIRECTO SECTION.
152000     MOVE ZEROES TO WKS-J
152100     SET WKS-IX-EST TO 1
152200     PERFORM ACTUALIZA-ESTADO-POR-INDICE-DIRECTO-CICLO
152300         UNTIL WKS-IX-EST > WKS-ESTADO-TOT OR WKS-J NOT = 0
152400     IF WKS-J = 0
152500        ADD 1 TO WKS-ESTADO-TOT
152600        SET WKS-J TO WKS-ESTADO-TOT
152700        MOVE WKS-CAT-LLAVE (WKS-IX-CAT) TO WKS-EST-LLAVE (WKS-J)
152800     END-IF
152900     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
153000            'T00:00:00'       DELIMITED BY SIZE
153100            INTO WKS-EST-ULT-EMISION (WKS-J).
153200 ACTUALIZA-ESTADO-POR-INDICE-DIRECTO-E. EXIT.
153300
153400 ACTUALIZA-ESTADO-POR-INDICE-DIRECTO-CICLO SECTION.
153500     IF WKS-EST-LLAVE (WKS-IX-EST) = WKS-CAT-LLAVE (WKS-IX-CAT)
153600        SET WKS-J TO WKS-IX-EST
153700     END-IF
153800     SET WKS-IX-EST UP BY 1
153900     ADD 1 TO WKS-CICLOS-CONTADOR.
154000 ACTUALIZA-ESTADO-POR-INDICE-DIRECTO-CICLO-E. EXIT.
154100
154200******************************************************************
154300*      C A L C U L A   E L   R E L O J   D E   P A R E D          
154400*      ( H H : M M : S S )   A   P A R T I R   D E L   C U R S O R
154500*      D E   S E G U N D O S   T R A N S C U R R I D O S          
154600******************************************************************
154700 CALCULA-RELOJ SECTION.
154800     MOVE WKS-CURSOR-SEG TO WKS-CURSOR-ENTERO
154900     COMPUTE WKS-SEG-BRUTO = 21600 + WKS-CURSOR-ENTERO
155000     COMPUTE WKS-J = WKS-SEG-BRUTO / 86400
155100     COMPUTE WKS-SEG-DIA = WKS-SEG-BRUTO - (WKS-J * 86400)
155200     COMPUTE WKS-HORA-ACTUAL = WKS-SEG-DIA / 3600
155300     COMPUTE WKS-MINUTO-ACTUAL = (WKS-SEG-DIA -
155400             (WKS-HORA-ACTUAL * 3600)) / 60
155500     COMPUTE WKS-SEGUNDO-ACTUAL = WKS-SEG-DIA -
155600             (WKS-HORA-ACTUAL * 3600) - (WKS-MINUTO-ACTUAL * 60)
155700     MOVE WKS-HORA-ACTUAL    TO WKS-HORA-STRING (1:2)
155800     MOVE ':'                TO WKS-HORA-STRING (3:1)
155900     MOVE WKS-MINUTO-ACTUAL  TO WKS-HORA-STRING (4:2)
156000     MOVE ':'                TO WKS-HORA-STRING (6:1)
156100     MOVE WKS-SEGUNDO-ACTUAL TO WKS-HORA-STRING (7:2).
156200 CALCULA-RELOJ-E. EXIT.
156300
156400******************************************************************
156500*              E M I T E   U N   I T E M   A   L A   P A R R I L L
156600******************************************************************
156700 EMITE-ITEM SECTION.
156800     PERFORM CALCULA-RELOJ
156900     ADD 1 TO WKS-SEQ-EMISION
157000     MOVE WKS-FECHA-PROCESO TO EMSN-FECHA
157100     MOVE WKS-SEQ-EMISION   TO EMSN-SEQ
157200     MOVE WKS-HORA-STRING   TO EMSN-INICIO
157300     MOVE ZEROES            TO EMSN-ENTRA
157400     MOVE EI-DURACION       TO EMSN-SALE EMSN-DURACION
157500     MOVE EI-ORIGEN         TO EMSN-ORIGEN
157600     WRITE EMSN-REG
157700     IF FS-EMISION NOT = 0
157800        DISPLAY 'ERROR AL GRABAR EMISION, STATUS: ' FS-EMISION
157900     END-IF
158000     ADD EI-DURACION TO WKS-CURSOR-SEG WKS-TOT-SEGUNDOS
158100     ADD 1           TO WKS-TOT-ITEMS
158200     PERFORM ESCRIBE-DETALLE-REPORTE
158300     PERFORM EMITE-CON-SPICA.
158400 EMITE-ITEM-E. EXIT.
158500
158600******************************************************************
158700*   D E S P U E S   D E   C A D A   I T E M   S E   I N T E R C A 
158800*   L A   S P I C A   D E   L A   E S T A C I O N                 
158900******************************************************************
159000 EMITE-CON-SPICA SECTION.
159100     IF SI-HAY-SPICA
159200        PERFORM CALCULA-RELOJ
159300        ADD 1 TO WKS-SEQ-EMISION
159400        MOVE WKS-FECHA-PROCESO   TO EMSN-FECHA
159500        MOVE WKS-SEQ-EMISION     TO EMSN-SEQ
159600        MOVE WKS-HORA-STRING     TO EMSN-INICIO
159700        MOVE ZEROES              TO EMSN-ENTRA
159800        MOVE WKS-CAT-DURACION (WKS-SPICA-IX) TO
159900             EMSN-SALE EMSN-DURACION
160000        MOVE WKS-CAT-LLAVE    (WKS-SPICA-IX) TO EMSN-ORIGEN
160100        WRITE EMSN-REG
160200        ADD WKS-CAT-DURACION (WKS-SPICA-IX) TO
160300            WKS-CURSOR-SEG WKS-TOT-SEGUNDOS
160400        ADD 1                  TO WKS-TOT-ITEMS WKS-TOT-SPICAS
160500        MOVE WKS-CAT-CATEGORIA (WKS-SPICA-IX) TO RPT-ORIGEN
160600        MOVE WKS-LINEA-DETALLE-RPT TO LINEA-REPORTE
160700        MOVE WKS-SEQ-EMISION TO RPT-SEQ
160800        MOVE WKS-HORA-STRING TO RPT-HORA
160900        MOVE WKS-CAT-DURACION (WKS-SPICA-IX) TO RPT-DURACION
161000        MOVE WKS-CAT-LLAVE (WKS-SPICA-IX) TO RPT-ORIGEN
161100        MOVE WKS-LINEA-DETALLE-RPT TO LINEA-REPORTE
161200        WRITE LINEA-REPORTE
161300        ADD 1 TO WKS-LINEAS-REPORTE
161400     END-IF.
161500 EMITE-CON-SPICA-E. EXIT.
161600
161700******************************************************************
161800*              E S C R I B E   D E T A L L E   E N   R E P O R T E
161900******************************************************************
162000 ESCRIBE-DETALLE-REPORTE SECTION.
162100     IF WKS-TOT-ITEMS = 1
162200        MOVE WKS-FECHA-PROCESO   TO WKS-ENC-FECHA
162300        MOVE WKS-LINEA-ENCABEZADO-1 TO LINEA-REPORTE
162400        WRITE LINEA-REPORTE
162500        ADD 1 TO WKS-LINEAS-REPORTE
162600        MOVE WKS-LINEA-ENCABEZADO-2 TO LINEA-REPORTE
162700        WRITE LINEA-REPORTE
162800        ADD 1 TO WKS-LINEAS-REPORTE
162900     END-IF
163000     MOVE WKS-SEQ-EMISION TO RPT-SEQ
163100     MOVE WKS-HORA-STRING TO RPT-HORA
163200     MOVE EI-DURACION     TO RPT-DURACION
163300     MOVE EI-ORIGEN       TO RPT-ORIGEN
163400     MOVE WKS-LINEA-DETALLE-RPT TO LINEA-REPORTE
163500     WRITE LINEA-REPORTE
163600     ADD 1 TO WKS-LINEAS-REPORTE.
163700 ESCRIBE-DETALLE-REPORTE-E. EXIT.
163800
163900******************************************************************
164000*              G R A B A   E L   E S T A D O   A C T U A L I Z A D
164100******************************************************************
164200 GRABA-ESTADO SECTION.
164300     SET WKS-IX-EST TO 1
164400     PERFORM GRABA-ESTADO-CICLO
164500         UNTIL WKS-IX-EST > WKS-ESTADO-TOT
164600     IF PS-EXISTE
164700        MOVE 'SERIJE-LAST-EPISODE' TO ESTO-MARCA-SERIE
164800        MOVE WKS-PS-RUTA            TO ESTO-RUTA-SERIE
164900        WRITE ESTO-REG
165000     END-IF.
165100 GRABA-ESTADO-E. EXIT.
165200
165300 GRABA-ESTADO-CICLO SECTION.
165400     MOVE WKS-EST-LLAVE       (WKS-IX-EST) TO ESTO-LLAVE-ARCH
165500     MOVE WKS-EST-ULT-EMISION (WKS-IX-EST) TO ESTO-ULT-EMISION
165600     WRITE ESTO-REG
165700     SET WKS-IX-EST UP BY 1
165800     ADD 1 TO WKS-CICLOS-CONTADOR.
165900 GRABA-ESTADO-CICLO-E. EXIT.
166000
166100******************************************************************
166200*              G R A B A   E L   R E N G L O N   D E   T O T A L E
166300******************************************************************
166400 GRABA-CONTROL-TOTALES SECTION.
166500     MOVE WKS-TOT-ITEMS    TO RPT-TOT-ITEMS
166600     MOVE WKS-TOT-SPICAS   TO RPT-TOT-SPICAS
166700     MOVE WKS-TOT-FILLERS  TO RPT-TOT-FILLERS
166800     MOVE WKS-TOT-SEGUNDOS TO RPT-TOT-SEGUNDOS
166900     MOVE WKS-LINEA-TOTALES-RPT TO LINEA-REPORTE
167000     WRITE LINEA-REPORTE
167100     ADD 1 TO WKS-LINEAS-REPORTE
167200     DISPLAY '****************************************'
167300     DISPLAY 'TOTAL DE ITEMS EMITIDOS    : ' WKS-TOT-ITEMS
167400     DISPLAY 'TOTAL DE SPICAS EMITIDAS   : ' WKS-TOT-SPICAS
167500     DISPLAY 'TOTAL DE SEGUNDOS EMITIDOS : ' WKS-TOT-SEGUNDOS
167600     DISPLAY 'TOTAL DE LINEAS DE REPORTE : ' WKS-LINEAS-REPORTE
167700     DISPLAY 'TOTAL DE CICLOS EJECUTADOS : ' WKS-CICLOS-CONTADOR
167800     DISPLAY '****************************************'.
167900 GRABA-CONTROL-TOTALES-E. EXIT.
168000
168100******************************************************************
168200*              C I E R R E   D E   A R C H I V O S                
168300******************************************************************
168400 CIERRA-ARCHIVOS SECTION.
168500     CLOSE CATALOGO FRANJAS ESTADOOU EMISION REPORTE
168600     IF FS-ESTADOIN NOT = 35
168700        CLOSE ESTADOIN
168800     END-IF.
168900 CIERRA-ARCHIVOS-E. EXIT.
