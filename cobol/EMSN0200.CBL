000100******************************************************************
000200* FECHA       : 14/06/1991                                       *
000300* PROGRAMADOR : CARLOS MENDOZA (CMEND)                           *
000400* APLICACION  : PROGRAMACION AL AIRE / SISTEMA DE PARRILLA       *
000500* PROGRAMA    : EMSN0200                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LA PARRILLA DEL DIA A PARTIR DE UNA         *
000800*             : PLANTILLA ESTRUCTURAL DE UN DIA ANTERIOR,        *
000900*             : RESPETANDO SUS TIEMPOS Y REEMPLAZANDO CADA       *
001000*             : RENGLON POR UN VIDEO FRESCO DE LA MISMA          *
001100*             : CATEGORIA, RELLENANDO EL SOBRANTE CON CORTINAS   *
001200*             : DE RELLENO CUANDO EL VIDEO ELEGIDO ES MAS CORTO  *
001300*             : QUE EL RENGLON DE LA PLANTILLA                   *
001400* ARCHIVOS    : CATALOGO=E, ESTADOIN=E, PLANTILL=E, ESTADOOU=S   *
001500*             : EMISION=S , REPORTE=S                            *
001600* ACCION (ES) : G=GENERA PARRILLA A PARTIR DE PLANTILLA          *
001700* INSTALADO   : 14/06/1991                                       *
001800* BPM/RATIONAL: 114489                                           *
001900* NOMBRE      : GENERADOR DE PARRILLA POR PLANTILLA              *
002000* DESCRIPCION : PROCESO BATCH NOCTURNO, MODO ALTERNO AL          *
002100*             : GENERADOR DIARIO (EMSN0100)                      *
002200******************************************************************
002300*                 R E G I S T R O   D E   C A M B I O S          *
002400******************************************************************
002500* 14/06/1991 CMEND 114489  VERSION ORIGINAL DEL PROGRAMA         *
002600* 05/10/1991 CMEND 114575  SE AGREGA MAPEO DE CARPETA A          *
002700*                          CATEGORIA LOGICA (MAPEA-CATEGORIA)    *
002800* 21/02/1992 HDEL  114712  SE AGREGA SELECTOR DE RELLENO PARA    *
002900*                          CUBRIR EL SOBRANTE DE TIEMPO CUANDO   *
003000*                          EL VIDEO ELEGIDO ES MAS CORTO QUE LA  *
003100*                          PLANTILLA                             *
003200* 30/03/1993 RVILL 115181  SE AGREGA DETECCION DE CORTINA        *
003300*                          (SPICA) EN LA PLANTILLA POR CARPETA   *
003400*                          O NOMBRE DE ARCHIVO                   *
003500* 09/08/1994 CMEND 115403  SE AGREGA REPORTE DE CONTROL RPTFILE  *
003600*                          IGUAL AL DEL GENERADOR DIARIO         *
003700* 08/12/1998 RVILL 116231  REVISION Y2K.  SE VALIDA QUE LAS      *
003800*                          FECHAS DE ESTADOIN/ESTADOOU VIAJEN    *
003900*                          CON CUATRO DIGITOS DE ANIO            *
004000* 22/06/1999 RVILL 116302  SE AJUSTA FORMATO DE FECHA A CUATRO   *
004100*                          DIGITOS DE ANIO EN TODA LA CORRIDA    *
004200* 25/09/2003 LMORA 116821  SE CORRIGE SELECTOR DE RELLENO PARA   *
004300*                          QUE NO SE DISPARE CON SOBRANTES       *
004400*                          MENORES A 10 MINUTOS                  *
004500* 12/04/2004 LMORA 116944  SE SACAN LOS PERFORM VARYING EN LINEA *
004600*                          DE TODO EL PROGRAMA; CADA CICLO PASA  *
004700*                          A SU PROPIO PARRAFO PARA QUE EL DUMP  *
004800*                          DE PILA EN UN ABEND SEA LEGIBLE       *
004900* 12/04/2004 LMORA 116945  SE CAMBIA WKS-FECHA-JULIANA Y EL      *
005000*                          AUXILIAR DE RECURRENCIA DE COMP-3 A   *
005100*                          COMP; EN ESTE SHOP LAS FECHAS NO SE   *
005200*                          EMPAQUETAN EN NINGUN OTRO PROGRAMA    *
005300* 12/04/2004 LMORA 116946  SE AGREGAN CONTADORES DE NIVEL 77 Y   *
005400*                          UN RANGO PERFORM...THRU EN EL MOTOR   *
005500*                          DE ROTACION, IGUAL QUE EN EMSN0100    *
005600* 20/04/2004 LMORA 116960  SE CORRIGE REFERENCIA TRUNCADA A      *
005700*                          MR-MEJOR-FECHA EN EL DESEMPATE DE     *
005800*                          ELIGE-MEJOR-CANDIDATO                 *
005900******************************************************************
006000 IDENTIFICATION DIVISION.
006100 PROGRAM-ID.    EMSN0200.
006200 AUTHOR.        CARLOS MENDOZA.
006300 INSTALLATION.  BLAGOVESTI TV - DEPTO. DE SISTEMAS.
006400 DATE-WRITTEN.  14/06/1991.
006500 DATE-COMPILED. 14/06/1991.
006600 SECURITY.      USO INTERNO - DEPTO. DE PROGRAMACION AL AIRE.
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01                     IS TOP-OF-FORM
007100     CLASS   CLASE-NUMERICA  IS '0' THRU '9'
007200     UPSI-0  ON STATUS       IS UPSI-MODO-ESTRICTO-ON
007300             OFF STATUS      IS UPSI-MODO-ESTRICTO-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT CATALOGO ASSIGN   TO CATALOGO
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            ACCESS MODE       IS SEQUENTIAL
007900            FILE STATUS       IS FS-CATALOGO.
008000
008100     SELECT ESTADOIN ASSIGN   TO ESTADOIN
008200            ORGANIZATION      IS LINE SEQUENTIAL
008300            ACCESS MODE       IS SEQUENTIAL
008400            FILE STATUS       IS FS-ESTADOIN
008500            OPTIONAL.
008600
008700     SELECT PLANTILL ASSIGN   TO PLANTILL
008800            ORGANIZATION      IS LINE SEQUENTIAL
008900            ACCESS MODE       IS SEQUENTIAL
009000            FILE STATUS       IS FS-PLANTILL.
009100
009200     SELECT ESTADOOU ASSIGN   TO ESTADOOU
009300            ORGANIZATION      IS LINE SEQUENTIAL
009400            ACCESS MODE       IS SEQUENTIAL
009500            FILE STATUS       IS FS-ESTADOOU.
009600
009700     SELECT EMISION  ASSIGN   TO EMISION
009800            ORGANIZATION      IS LINE SEQUENTIAL
009900            ACCESS MODE       IS SEQUENTIAL
010000            FILE STATUS       IS FS-EMISION.
010100
010200     SELECT REPORTE  ASSIGN   TO RPTFILE
010300            ORGANIZATION      IS LINE SEQUENTIAL
010400            ACCESS MODE       IS SEQUENTIAL
010500            FILE STATUS       IS FS-REPORTE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  CATALOGO.
011000     COPY CTLG010.
011100
011200 FD  ESTADOIN.
011300     COPY ESTA010
011400          REPLACING ESTA-REG          BY ESTI-REG
011500                    ESTA-REG-ARCHIVO  BY ESTI-REG-ARCHIVO
011600                    ESTA-REG-SERIE    BY ESTI-REG-SERIE
011700                    ESTA-LLAVE-ARCH   BY ESTI-LLAVE-ARCH
011800                    ESTA-ULT-EMISION  BY ESTI-ULT-EMISION
011900                    ESTA-MARCA-SERIE  BY ESTI-MARCA-SERIE
012000                    ES-PUNTERO-SERIE  BY ESI-PUNTERO-SERIE
012100                    ESTA-RUTA-SERIE   BY ESTI-RUTA-SERIE.
012200
012300*   PLANTILLA ESTRUCTURAL DE UN DIA ANTERIOR
012400 FD  PLANTILL.
012500     COPY PLTL010.
012600
012700 FD  ESTADOOU.
012800     COPY ESTA010
012900          REPLACING ESTA-REG          BY ESTO-REG
013000                    ESTA-REG-ARCHIVO  BY ESTO-REG-ARCHIVO
013100                    ESTA-REG-SERIE    BY ESTO-REG-SERIE
013200                    ESTA-LLAVE-ARCH   BY ESTO-LLAVE-ARCH
013300                    ESTA-ULT-EMISION  BY ESTO-ULT-EMISION
013400                    ESTA-MARCA-SERIE  BY ESTO-MARCA-SERIE
013500                    ES-PUNTERO-SERIE  BY ESO-PUNTERO-SERIE
013600                    ESTA-RUTA-SERIE   BY ESTO-RUTA-SERIE.
013700
013800 FD  EMISION.
013900     COPY EMSN010.
014000
014100 FD  REPORTE.
014200 01  LINEA-REPORTE               PIC X(132).
014300
014400 WORKING-STORAGE SECTION.
014500 01  WKS-FS-STATUS.
014600     02 FS-CATALOGO              PIC 9(02) VALUE ZEROES.
014700     02 FS-ESTADOIN              PIC 9(02) VALUE ZEROES.
014800     02 FS-PLANTILL              PIC 9(02) VALUE ZEROES.
014900     02 FS-ESTADOOU              PIC 9(02) VALUE ZEROES.
015000     02 FS-EMISION               PIC 9(02) VALUE ZEROES.
015100     02 FS-REPORTE               PIC 9(02) VALUE ZEROES.
015200     02 PROGRAMA                 PIC X(08) VALUE 'EMSN0200'.
015300
015400 01  WKS-FLAGS.
015500     02 WKS-FIN-CATALOGO         PIC 9(01) VALUE ZEROES.
015600        88 FIN-CATALOGO                    VALUE 1.
015700     02 WKS-FIN-ESTADO           PIC 9(01) VALUE ZEROES.
015800        88 FIN-ESTADO                      VALUE 1.
015900     02 WKS-FIN-PLANTILL         PIC 9(01) VALUE ZEROES.
016000        88 FIN-PLANTILL                    VALUE 1.
016100     02 WKS-HAY-SPICA            PIC 9(01) VALUE ZEROES.
016200        88 SI-HAY-SPICA                    VALUE 1.
016300     02 WKS-PS-EXISTE            PIC 9(01) VALUE ZEROES.
016400        88 PS-EXISTE                       VALUE 1.
016500     02 UPSI-MODO-ESTRICTO-ON    PIC 9(01) VALUE ZEROES.
016600        88 MODO-ESTRICTO                   VALUE 1.
016700     02 UPSI-MODO-ESTRICTO-OFF   PIC 9(01) VALUE ZEROES.
016800
016900 01  WKS-PARAMETROS-CORRIDA.
017000     02 WKS-FECHA-PROCESO        PIC X(10) VALUE SPACES.
017100     02 WKS-FECHA-JULIANA        PIC 9(08) COMP VALUE ZEROES.
017200     02 WKS-DIAS-RECURRENCIA     PIC 9(03) COMP VALUE 10.
017300     02 WKS-UMBRAL-FILLER-15     PIC 9(05)V99 COMP VALUE  600.00.
017400     02 WKS-UMBRAL-FILLER-30     PIC 9(05)V99 COMP VALUE 1300.00.
017500
017600 01  WKS-RELOJ.
017700     02 WKS-CURSOR-SEG           PIC 9(07)V99 COMP VALUE ZEROES.
017800     02 WKS-CURSOR-ENTERO        PIC 9(07) COMP VALUE ZEROES.
017900     02 WKS-SEG-BRUTO            PIC 9(07) COMP VALUE ZEROES.
018000     02 WKS-SEG-DIA              PIC 9(05) COMP VALUE ZEROES.
018100     02 WKS-HORA-ACTUAL          PIC 9(02) COMP VALUE ZEROES.
018200     02 WKS-MINUTO-ACTUAL        PIC 9(02) COMP VALUE ZEROES.
018300     02 WKS-SEGUNDO-ACTUAL       PIC 9(02) COMP VALUE ZEROES.
018400     02 WKS-HORA-STRING          PIC X(08) VALUE SPACES.
018500     02 WKS-SEQ-EMISION          PIC 9(04) COMP VALUE ZEROES.
018600
018700 01  WKS-CATALOGO-CTL.
018800     02 WKS-CATALOGO-TOT         PIC 9(05) COMP VALUE ZEROES.
018900 01  WKS-TABLA-CATALOGO.
019000     02 WKS-CAT-ELEM OCCURS 2000 TIMES
019100                      INDEXED BY WKS-IX-CAT WKS-IX-CAT2.
019200        04 WKS-CAT-CATEGORIA     PIC X(20).
019300        04 WKS-CAT-ARCHIVO       PIC X(60).
019400        04 WKS-CAT-LLAVE         PIC X(100).
019500        04 WKS-CAT-DURACION      PIC 9(05)V99.
019600        04 WKS-CAT-FEC-MOD       PIC 9(10).
019700
019800 01  WKS-PUNTERO-SERIE.
019900     02 WKS-PS-RUTA              PIC X(100) VALUE SPACES.
020000
020100 01  WKS-ESTADO-CTL.
020200     02 WKS-ESTADO-TOT           PIC 9(05) COMP VALUE ZEROES.
020300 01  WKS-TABLA-ESTADO.
020400     02 WKS-EST-ELEM OCCURS 2000 TIMES
020500                      INDEXED BY WKS-IX-EST.
020600        04 WKS-EST-LLAVE         PIC X(100).
020700        04 WKS-EST-ULT-EMISION   PIC X(19).
020800
020900******************************************************************
021000*   A U X I L I A R E S   D E L   M O T O R   D E   R O T A C I O 
021100******************************************************************
021200 01  WKS-MOTOR-ROTACION.
021300     02 MR-CATEGORIA-PIDE        PIC X(20).
021400     02 MR-SALTA-DIARIA          PIC 9(01) VALUE ZEROES.
021500     02 MR-ENCONTRO              PIC 9(01) VALUE ZEROES.
021600        88 MR-SI-ENCONTRO                  VALUE 1.
021700     02 MR-CAND-TOT              PIC 9(05) COMP VALUE ZEROES.
021800     02 MR-ELEG-TOT              PIC 9(05) COMP VALUE ZEROES.
021900     02 MR-CANDIDATO-IX          PIC 9(05) COMP VALUE ZEROES.
022000     02 WKS-TABLA-CANDIDATOS.
022100        04 MR-CAND-ELEM OCCURS 2000 TIMES
022200                         INDEXED BY WKS-IX-CDA.
022300           06 MR-CAND-PUNTERO    PIC 9(05) COMP.
022400           06 MR-CAND-ELEGIBLE   PIC 9(01).
022500              88 MR-CAND-ES-ELEGIBLE      VALUE 1.
022600     02 MR-MEJOR-IX              PIC 9(05) COMP VALUE ZEROES.
022700     02 MR-MEJOR-FECHA           PIC X(19) VALUE HIGH-VALUES.
022800     02 MR-MEJOR-MTIME           PIC 9(10) VALUE ZEROES.
022900     02 MR-NUNCA-EMITIDO-YA      PIC 9(01) VALUE ZEROES.
023000        88 MR-YA-HAY-NUNCA-EMIT             VALUE 1.
023100     02 MR-DIFERENCIA-DIAS       PIC S9(07) COMP VALUE ZEROES.
023200 01  MR-FECHA-COMPUESTA.
023300     02 MR-FC-ANIO               PIC 9(04).
023400     02 MR-FC-MES                PIC 9(02).
023500     02 MR-FC-DIA                PIC 9(02).
023600 01  MR-FECHA-COMPUESTA-R REDEFINES MR-FECHA-COMPUESTA
023700                                   PIC 9(08).
023800 01  MR-JULIANA-ULT-EMISION      PIC 9(08) COMP VALUE ZEROES.
023900
024000******************************************************************
024100*              A U X I L I A R E S   D E   B U S Q U E D A        
024200******************************************************************
024300 01  WKS-CONTIENE-CADENA.
024400     02 CC-CADENA-MAY            PIC X(100) VALUE SPACES.
024500     02 CC-SUBCADENA-MAY         PIC X(020) VALUE SPACES.
024600     02 CC-LARGO-CADENA          PIC 9(03) COMP VALUE ZEROES.
024700     02 CC-LARGO-SUBCADENA       PIC 9(03) COMP VALUE ZEROES.
024800     02 CC-POS                   PIC 9(03) COMP VALUE ZEROES.
024900     02 CC-RESULTADO             PIC 9(01) VALUE ZEROES.
025000        88 CC-SI-CONTIENE                  VALUE 1.
025100 01  WKS-MINUSCULAS  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
025200 01  WKS-MAYUSCULAS  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025300
025400******************************************************************
025500*      C A R P E T A   Y   M A P E O   D E   C A T E G O R I A    
025600******************************************************************
025700 01  WKS-MAPEO-CATEGORIA.
025800     02 MC-RUTA                  PIC X(100) VALUE SPACES.
025900     02 MC-CARPETA               PIC X(60)  VALUE SPACES.
026000     02 MC-CARPETA-MAY           PIC X(60)  VALUE SPACES.
026100     02 MC-LARGO-RUTA            PIC 9(03) COMP VALUE ZEROES.
026200     02 MC-POS-BARRA-1           PIC 9(03) COMP VALUE ZEROES.
026300     02 MC-POS-BARRA-2           PIC 9(03) COMP VALUE ZEROES.
026400     02 MC-POS                   PIC 9(03) COMP VALUE ZEROES.
026500     02 MC-CATEGORIA-LOGICA      PIC X(20) VALUE SPACES.
026600
026700 01  WKS-SPICA-VAR.
026800     02 WKS-SPICA-IX             PIC 9(05) COMP VALUE ZEROES.
026900
027000 01  WKS-TOTALES.
027100     02 WKS-TOT-ITEMS            PIC 9(04) COMP VALUE ZEROES.
027200     02 WKS-TOT-SPICAS           PIC 9(04) COMP VALUE ZEROES.
027300     02 WKS-TOT-FILLERS          PIC 9(04) COMP VALUE ZEROES.
027400     02 WKS-TOT-SEGUNDOS         PIC 9(07)V99 VALUE ZEROES.
027500
027600 01  WKS-LINEA-ENCABEZADO-1.
027700     02 FILLER PIC X(20) VALUE 'BLAGOVESTI TV EMSN0200'.
027800     02 FILLER PIC X(15) VALUE 'PARRILLA DEL '.
027900     02 WKS-ENC-FECHA        PIC X(10) VALUE SPACES.
028000     02 FILLER PIC X(87) VALUE SPACES.
028100 01  WKS-LINEA-ENCABEZADO-2.
028200     02 FILLER PIC X(06) VALUE 'SEQ'.
028300     02 FILLER PIC X(10) VALUE 'START'.
028400     02 FILLER PIC X(12) VALUE 'DURATION'.
028500     02 FILLER PIC X(104) VALUE 'SOURCE'.
028600 01  WKS-LINEA-DETALLE-RPT.
028700     02 RPT-SEQ                  PIC ZZZ9.
028800     02 FILLER                   PIC X(02) VALUE SPACES.
028900     02 RPT-HORA                 PIC X(08).
029000     02 FILLER                   PIC X(02) VALUE SPACES.
029100     02 RPT-DURACION             PIC ZZZZ9.99.
029200     02 FILLER                   PIC X(02) VALUE SPACES.
029300     02 RPT-ORIGEN               PIC X(100).
029400 01  WKS-LINEA-TOTALES-RPT.
029500     02 FILLER PIC X(07) VALUE 'TOTALS:'.
029600     02 FILLER PIC X(06) VALUE ' ITEMS='.
029700     02 RPT-TOT-ITEMS            PIC 9(04).
029800     02 FILLER PIC X(08) VALUE ' SPICAS='.
029900     02 RPT-TOT-SPICAS           PIC 9(04).
030000     02 FILLER PIC X(09) VALUE ' FILLERS='.
030100     02 RPT-TOT-FILLERS          PIC 9(04).
030200     02 FILLER PIC X(09) VALUE ' SECONDS='.
030300     02 RPT-TOT-SEGUNDOS         PIC 9(07).99.
030400     02 FILLER                   PIC X(60) VALUE SPACES.
030500
030600 01  WKS-ITEM-A-EMITIR.
030700     02 EI-CATEGORIA             PIC X(20) VALUE SPACES.
030800     02 EI-ORIGEN                PIC X(100) VALUE SPACES.
030900     02 EI-DURACION              PIC 9(05)V99 VALUE ZEROES.
031000
031100******************************************************************
031200*      T A B L A   D E   D I A S   D E L   M E S   ( R E F E R E N
031300*      D E   F E C H A S ,  H E R E D A D A   D E L   G E N E R A 
031400*      D I A R I O )                                              
031500******************************************************************
031600 01  TABLA-DIAS.
031700     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
031800 01  F REDEFINES TABLA-DIAS.
031900     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
032000
032100 01  WKS-FECHA-COMPUESTA.
032200     02 WKS-FC-ANIO               PIC 9(04).
032300     02 WKS-FC-MES                PIC 9(02).
032400     02 WKS-FC-DIA                PIC 9(02).
032500 01  WKS-FECHA-COMPUESTA-R REDEFINES WKS-FECHA-COMPUESTA
032600                                    PIC 9(08).
032700
032800 01  WKS-RENGLON-PLANTILLA.
032900     02 WKS-PL-ORIGEN            PIC X(100) VALUE SPACES.
033000     02 WKS-PL-DURACION          PIC 9(05)V99 VALUE ZEROES.
033100
033200 01  WKS-SOBRANTE.
033300     02 WKS-SOBRANTE-SEG         PIC S9(05)V99 COMP VALUE ZEROES.
033400     02 WKS-CATEGORIA-FILLER     PIC X(20) VALUE SPACES.
033500
033600 01  WKS-SUBSCRIPTOS.
033700     02 WKS-I                    PIC 9(05) COMP VALUE ZEROES.
033800     02 WKS-J                    PIC 9(05) COMP VALUE ZEROES.
033900     02 WKS-K                    PIC 9(05) COMP VALUE ZEROES.
034000
034100******************************************************************
034200*      C O N T A D O R E S   I N D E P E N D I E N T E S   D E
034300*      C O N T R O L   D E   L A   C O R R I D A
034400******************************************************************
034500 77  WKS-CICLOS-CONTADOR         PIC 9(07) COMP VALUE ZEROES.
034600 77  WKS-LINEAS-REPORTE          PIC 9(05) COMP VALUE ZEROES.
034700
034800 PROCEDURE DIVISION.
034900******************************************************************
035000*               S E C C I O N    P R I N C I P A L
035100******************************************************************
035200 000-MAIN SECTION.
035300     PERFORM APERTURA-ARCHIVOS
035400     PERFORM INICIALIZA-PARAMETROS
035500     PERFORM CARGA-CATALOGO
035600     PERFORM CARGA-ESTADO
035700     PERFORM LOCALIZA-SPICA
035800     PERFORM PROCESA-PLANTILLA
035900     PERFORM GRABA-ESTADO
036000     PERFORM GRABA-CONTROL-TOTALES
036100     PERFORM CIERRA-ARCHIVOS
036200     STOP RUN.
036300 000-MAIN-E. EXIT.
036400
036500******************************************************************
036600*              A P E R T U R A   D E   A R C H I V O S            
036700******************************************************************
036800 APERTURA-ARCHIVOS SECTION.
036900     MOVE 'EMSN0200' TO PROGRAMA
037000     OPEN INPUT  CATALOGO PLANTILL
037100          OUTPUT ESTADOOU EMISION REPORTE
037200     IF FS-CATALOGO NOT = 0
037300        DISPLAY '>>> ERROR AL ABRIR CATALOGO, STATUS: '
037400                 FS-CATALOGO UPON CONSOLE
037500        MOVE 91 TO RETURN-CODE
037600        STOP RUN
037700     END-IF
037800     IF FS-PLANTILL NOT = 0
037900        DISPLAY '>>> ERROR AL ABRIR PLANTILL, STATUS: '
038000                 FS-PLANTILL UPON CONSOLE
038100        MOVE 91 TO RETURN-CODE
038200        STOP RUN
038300     END-IF
038400     IF FS-EMISION NOT = 0 OR FS-ESTADOOU NOT = 0
038500        OR FS-REPORTE NOT = 0
038600        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE SALIDA <<<'
038700                 UPON CONSOLE
038800        MOVE 91 TO RETURN-CODE
038900        STOP RUN
039000     END-IF
039100     OPEN INPUT ESTADOIN
039200     IF FS-ESTADOIN NOT = 0 AND 35
039300        DISPLAY '>>> ERROR AL ABRIR ESTADOIN, STATUS: '
039400                 FS-ESTADOIN UPON CONSOLE
039500        MOVE 91 TO RETURN-CODE
039600        STOP RUN
039700     END-IF.
039800 APERTURA-ARCHIVOS-E. EXIT.
039900
040000 INICIALIZA-PARAMETROS SECTION.
040100     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
040200     IF WKS-FECHA-PROCESO = SPACES
040300        MOVE FUNCTION CURRENT-DATE (1:10) TO WKS-FECHA-PROCESO
040400     END-IF
040500     MOVE WKS-FECHA-PROCESO (1:4) TO WKS-FC-ANIO
040600     MOVE WKS-FECHA-PROCESO (6:2) TO WKS-FC-MES
040700     MOVE WKS-FECHA-PROCESO (9:2) TO WKS-FC-DIA
040800     COMPUTE WKS-FECHA-JULIANA =
040900             FUNCTION INTEGER-OF-DATE (WKS-FECHA-COMPUESTA-R)
041000     MOVE ZEROES TO WKS-CURSOR-SEG WKS-SEQ-EMISION
041100                    WKS-TOT-ITEMS WKS-TOT-SPICAS WKS-TOT-FILLERS
041200                    WKS-TOT-SEGUNDOS.
041300 INICIALIZA-PARAMETROS-E. EXIT.
041400
041500******************************************************************
041600*              C A R G A   D E L   C A T A L O G O                
041700******************************************************************
041800 CARGA-CATALOGO SECTION.
041900     PERFORM LEE-CATALOGO
042000     PERFORM CARGA-CATALOGO-UNA UNTIL FIN-CATALOGO.
042100 CARGA-CATALOGO-E. EXIT.
042200
042300 CARGA-CATALOGO-UNA SECTION.
042400     ADD 1 TO WKS-CATALOGO-TOT
042500     SET WKS-IX-CAT TO WKS-CATALOGO-TOT
042600     MOVE CTLG-CATEGORIA TO WKS-CAT-CATEGORIA (WKS-IX-CAT)
042700     MOVE CTLG-ARCHIVO   TO WKS-CAT-ARCHIVO   (WKS-IX-CAT)
042800     MOVE CTLG-LLAVE     TO WKS-CAT-LLAVE     (WKS-IX-CAT)
042900     IF CTLG-DURACION = ZEROES
043000        MOVE 900.00 TO WKS-CAT-DURACION (WKS-IX-CAT)
043100     ELSE
043200        MOVE CTLG-DURACION TO WKS-CAT-DURACION (WKS-IX-CAT)
043300     END-IF
043400     MOVE CTLG-FEC-MOD   TO WKS-CAT-FEC-MOD   (WKS-IX-CAT)
043500     PERFORM LEE-CATALOGO.
043600 CARGA-CATALOGO-UNA-E. EXIT.
043700
043800 LEE-CATALOGO SECTION.
043900     READ CATALOGO
044000       AT END
044100          MOVE 1 TO WKS-FIN-CATALOGO
044200     END-READ.
044300 LEE-CATALOGO-E. EXIT.
044400
044500******************************************************************
044600*              C A R G A   D E L   H I S T O R I C O              
044700*      (SOLO INTERESAN LOS REGISTROS DE ARCHIVO; EL PUNTERO DE    
044800*      SERIE NO SE USA EN EL MODO DE PLANTILLA)                   
044900******************************************************************
045000 CARGA-ESTADO SECTION.
045100     IF FS-ESTADOIN = 35
045200        GO TO CARGA-ESTADO-E
045300     END-IF
045400     PERFORM LEE-ESTADO
045500     PERFORM CARGA-ESTADO-UNA UNTIL FIN-ESTADO.
045600 CARGA-ESTADO-E. EXIT.
045700
045800 CARGA-ESTADO-UNA SECTION.
045900     IF ESI-PUNTERO-SERIE
046000*--> LA PLANTILLA NO TOCA LA SECUENCIA DE SERIES; EL PUNTERO
046100*--> VIAJA SIN CAMBIOS DE ESTADOIN A ESTADOOU
046200        MOVE 1               TO WKS-PS-EXISTE
046300        MOVE ESTI-RUTA-SERIE TO WKS-PS-RUTA
046400     ELSE
046500        IF ESTI-LLAVE-ARCH NOT = SPACES
046600           ADD 1 TO WKS-ESTADO-TOT
046700           SET WKS-IX-EST TO WKS-ESTADO-TOT
046800           MOVE ESTI-LLAVE-ARCH  TO WKS-EST-LLAVE     (WKS-IX-EST)
046900           MOVE ESTI-ULT-EMISION TO
047000                WKS-EST-ULT-EMISION (WKS-IX-EST)
047100        END-IF
047200     END-IF
047300     PERFORM LEE-ESTADO.
047400 CARGA-ESTADO-UNA-E. EXIT.
047500
047600 LEE-ESTADO SECTION.
047700     READ ESTADOIN
047800       AT END
047900          MOVE 1 TO WKS-FIN-ESTADO
048000     END-READ.
048100 LEE-ESTADO-E. EXIT.
048200
048300******************************************************************
048400*      L O C A L I Z A   L A   S P I C A   ( J I N G L E )        
048500******************************************************************
048600 LOCALIZA-SPICA SECTION.
048700     MOVE ZEROES TO WKS-HAY-SPICA
048800     SET WKS-IX-CAT TO 1
048900     PERFORM LOCALIZA-SPICA-CICLO
049000         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT OR SI-HAY-SPICA.
049100 LOCALIZA-SPICA-E. EXIT.
049200
049300 LOCALIZA-SPICA-CICLO SECTION.
049400     MOVE WKS-CAT-ARCHIVO (WKS-IX-CAT) TO CC-CADENA-MAY
049500     MOVE 'SPICA' TO CC-SUBCADENA-MAY
049600     PERFORM CONTIENE-CADENA
049700     IF CC-SI-CONTIENE
049800        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO CC-CADENA-MAY
049900        PERFORM CONTIENE-CADENA
050000        IF NOT CC-SI-CONTIENE
050100           MOVE WKS-CAT-LLAVE (WKS-IX-CAT) (1:100)
050200                TO CC-CADENA-MAY
050300           PERFORM CONTIENE-CADENA
050400        END-IF
050500        IF CC-SI-CONTIENE
050600           SET WKS-SPICA-IX TO WKS-IX-CAT
050700           MOVE 1 TO WKS-HAY-SPICA
050800        END-IF
050900     END-IF
051000     SET WKS-IX-CAT UP BY 1
051100     ADD 1 TO WKS-CICLOS-CONTADOR.
051200 LOCALIZA-SPICA-CICLO-E. EXIT.
051300
051400******************************************************************
051500*  B U S Q U E D A   D E   S U B C A D E N A   ( S I N   C A S E )
051600******************************************************************
051700 CONTIENE-CADENA SECTION.
051800     MOVE ZEROES TO CC-RESULTADO
051900     INSPECT CC-CADENA-MAY    CONVERTING WKS-MINUSCULAS
052000                               TO WKS-MAYUSCULAS
052100     INSPECT CC-SUBCADENA-MAY CONVERTING WKS-MINUSCULAS
052200                               TO WKS-MAYUSCULAS
052300     MOVE ZEROES TO CC-LARGO-CADENA CC-LARGO-SUBCADENA
052400     INSPECT CC-CADENA-MAY TALLYING CC-LARGO-CADENA
052500             FOR CHARACTERS BEFORE INITIAL SPACES
052600     INSPECT CC-SUBCADENA-MAY TALLYING CC-LARGO-SUBCADENA
052700             FOR CHARACTERS BEFORE INITIAL SPACES
052800     IF CC-LARGO-SUBCADENA > 0 AND
052900        CC-LARGO-SUBCADENA NOT > CC-LARGO-CADENA
053000        MOVE 1 TO CC-POS
053100        PERFORM CONTIENE-CADENA-CICLO
053200            UNTIL CC-POS > (CC-LARGO-CADENA -
053300                             CC-LARGO-SUBCADENA + 1)
053400               OR CC-SI-CONTIENE
053500     END-IF.
053600 CONTIENE-CADENA-E. EXIT.
053700
053800 CONTIENE-CADENA-CICLO SECTION.
053900     IF CC-CADENA-MAY (CC-POS : CC-LARGO-SUBCADENA) =
054000        CC-SUBCADENA-MAY (1 : CC-LARGO-SUBCADENA)
054100        MOVE 1 TO CC-RESULTADO
054200     END-IF
054300     ADD 1 TO CC-POS
054400     ADD 1 TO WKS-CICLOS-CONTADOR.
054500 CONTIENE-CADENA-CICLO-E. EXIT.
054600
054700******************************************************************
054800*      P R O C E S A   C A D A   R E N G L O N   D E   L A        
054900*      P L A N T I L L A                                          
055000******************************************************************
055100 PROCESA-PLANTILLA SECTION.
055200     PERFORM LEE-PLANTILLA
055300     PERFORM PROCESA-PLANTILLA-UNA UNTIL FIN-PLANTILL.
055400 PROCESA-PLANTILLA-E. EXIT.
055500
055600 LEE-PLANTILLA SECTION.
055700     READ PLANTILL
055800       AT END
055900          MOVE 1 TO WKS-FIN-PLANTILL
056000     END-READ.
056100 LEE-PLANTILLA-E. EXIT.
056200
056300 PROCESA-PLANTILLA-UNA SECTION.
056400     MOVE PLTL-ORIGEN   TO WKS-PL-ORIGEN
056500     MOVE PLTL-DURACION TO WKS-PL-DURACION
056600*--> DETECTA SI EL RENGLON DE PLANTILLA ES UNA CORTINA (SPICA)
056700     MOVE WKS-PL-ORIGEN TO MC-RUTA
056800     PERFORM EXTRAE-CARPETA
056900     MOVE MC-CARPETA TO CC-CADENA-MAY
057000     MOVE 'SPICA'    TO CC-SUBCADENA-MAY
057100     PERFORM CONTIENE-CADENA
057200     IF NOT CC-SI-CONTIENE
057300        MOVE WKS-PL-ORIGEN TO CC-CADENA-MAY (1:100)
057400        PERFORM CONTIENE-CADENA
057500     END-IF
057600     IF CC-SI-CONTIENE
057700        PERFORM EMITE-RENGLON-SPICA
057800     ELSE
057900        PERFORM MAPEA-CATEGORIA
058000        MOVE MC-CATEGORIA-LOGICA TO MR-CATEGORIA-PIDE
058100        MOVE 1                   TO MR-SALTA-DIARIA
058200        MOVE ZEROES              TO MR-ENCONTRO
058300        PERFORM MOTOR-ROTACION
058400        IF MR-SI-ENCONTRO
058500           COMPUTE WKS-SOBRANTE-SEG =
058600                   WKS-PL-DURACION - EI-DURACION
058700           IF WKS-SOBRANTE-SEG > ZEROES
058800              PERFORM SELECTOR-DE-RELLENO
058900           END-IF
059000        END-IF
059100     END-IF
059200     PERFORM LEE-PLANTILLA.
059300 PROCESA-PLANTILLA-UNA-E. EXIT.
059400
059500******************************************************************
059600*      E X T R A E   E L   N O M B R E   D E   L A   C A R P E T A
059700*      P A D R E   D E   U N A   R U T A   ( . . . / C A R P E T A
059800*      A R C H I V O )                                            
059900******************************************************************
060000 EXTRAE-CARPETA SECTION.
060100     MOVE SPACES TO MC-CARPETA
060200     MOVE ZEROES TO MC-LARGO-RUTA MC-POS-BARRA-1 MC-POS-BARRA-2
060300     INSPECT MC-RUTA TALLYING MC-LARGO-RUTA
060400             FOR CHARACTERS BEFORE INITIAL SPACES
060500     MOVE MC-LARGO-RUTA TO MC-POS
060600     PERFORM EXTRAE-CARPETA-CICLO-1
060700         UNTIL MC-POS < 1 OR MC-POS-BARRA-1 NOT = 0
060800     IF MC-POS-BARRA-1 > 1
060900        COMPUTE MC-POS = MC-POS-BARRA-1 - 1
061000        PERFORM EXTRAE-CARPETA-CICLO-2
061100            UNTIL MC-POS < 1 OR MC-POS-BARRA-2 NOT = 0
061200        IF MC-POS-BARRA-2 = 0
061300           MOVE MC-RUTA (1 : MC-POS-BARRA-1 - 1) TO MC-CARPETA
061400        ELSE
061500           MOVE MC-RUTA (MC-POS-BARRA-2 + 1,
061600                 MC-POS-BARRA-1 - MC-POS-BARRA-2 - 1)
061700                TO MC-CARPETA
061800        END-IF
061900     END-IF.
062000 EXTRAE-CARPETA-E. EXIT.
062100
062200 EXTRAE-CARPETA-CICLO-1 SECTION.
062300     IF MC-RUTA (MC-POS : 1) = '/'
062400        MOVE MC-POS TO MC-POS-BARRA-1
062500     END-IF
062600     SUBTRACT 1 FROM MC-POS
062700     ADD 1 TO WKS-CICLOS-CONTADOR.
062800 EXTRAE-CARPETA-CICLO-1-E. EXIT.
062900
063000 EXTRAE-CARPETA-CICLO-2 SECTION.
063100     IF MC-RUTA (MC-POS : 1) = '/'
063200        MOVE MC-POS TO MC-POS-BARRA-2
063300     END-IF
063400     SUBTRACT 1 FROM MC-POS
063500     ADD 1 TO WKS-CICLOS-CONTADOR.
063600 EXTRAE-CARPETA-CICLO-2-E. EXIT.
063700
063800******************************************************************
063900*      M A P E A   L A   C A R P E T A   A   S U   C A T E G O R I
064000*      L O G I C A   ( C A T E G O R Y   M A P P E R )            
064100******************************************************************
064200 MAPEA-CATEGORIA SECTION.
064300     MOVE MC-CARPETA TO MC-CARPETA-MAY
064400     INSPECT MC-CARPETA-MAY CONVERTING WKS-MINUSCULAS
064500                             TO WKS-MAYUSCULAS
064600     MOVE 'OSTALO' TO MC-CATEGORIA-LOGICA
064700     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
064800     MOVE 'PSALTIR' TO CC-SUBCADENA-MAY
064900     PERFORM CONTIENE-CADENA
065000     IF CC-SI-CONTIENE
065100        MOVE 'PSALTIR' TO MC-CATEGORIA-LOGICA
065200        GO TO MAPEA-CATEGORIA-E
065300     END-IF
065400     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
065500     MOVE 'MOLITV' TO CC-SUBCADENA-MAY
065600     PERFORM CONTIENE-CADENA
065700     IF CC-SI-CONTIENE
065800        MOVE 'MOLITVE' TO MC-CATEGORIA-LOGICA
065900        GO TO MAPEA-CATEGORIA-E
066000     END-IF
066100     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
066200     MOVE 'DUHOV' TO CC-SUBCADENA-MAY
066300     PERFORM CONTIENE-CADENA
066400     IF CC-SI-CONTIENE
066500        MOVE 'DUHOVNE_POUKE' TO MC-CATEGORIA-LOGICA
066600        GO TO MAPEA-CATEGORIA-E
066700     END-IF
066800     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
066900     MOVE 'POUKE' TO CC-SUBCADENA-MAY
067000     PERFORM CONTIENE-CADENA
067100     IF CC-SI-CONTIENE
067200        MOVE 'DUHOVNE_POUKE' TO MC-CATEGORIA-LOGICA
067300        GO TO MAPEA-CATEGORIA-E
067400     END-IF
067500     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
067600     MOVE 'DECIJ' TO CC-SUBCADENA-MAY
067700     PERFORM CONTIENE-CADENA
067800     IF CC-SI-CONTIENE
067900        MOVE 'DECIJI' TO MC-CATEGORIA-LOGICA
068000        GO TO MAPEA-CATEGORIA-E
068100     END-IF
068200     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
068300     MOVE 'SERIJ' TO CC-SUBCADENA-MAY
068400     PERFORM CONTIENE-CADENA
068500     IF CC-SI-CONTIENE
068600        MOVE 'SERIJE' TO MC-CATEGORIA-LOGICA
068700        GO TO MAPEA-CATEGORIA-E
068800     END-IF
068900     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
069000     MOVE 'FILM' TO CC-SUBCADENA-MAY
069100     PERFORM CONTIENE-CADENA
069200     IF CC-SI-CONTIENE
069300        MOVE 'SERIJE' TO MC-CATEGORIA-LOGICA
069400        GO TO MAPEA-CATEGORIA-E
069500     END-IF
069600     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
069700     MOVE 'DOKUMENT' TO CC-SUBCADENA-MAY
069800     PERFORM CONTIENE-CADENA
069900     IF CC-SI-CONTIENE
070000        MOVE 'DOKUMENTARNI' TO MC-CATEGORIA-LOGICA
070100        GO TO MAPEA-CATEGORIA-E
070200     END-IF
070300     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
070400     MOVE 'PUTOPIS' TO CC-SUBCADENA-MAY
070500     PERFORM CONTIENE-CADENA
070600     IF CC-SI-CONTIENE
070700        MOVE 'PUTOPISI' TO MC-CATEGORIA-LOGICA
070800        GO TO MAPEA-CATEGORIA-E
070900     END-IF
071000     MOVE MC-CARPETA-MAY TO CC-CADENA-MAY
071100     MOVE 'MUZIK' TO CC-SUBCADENA-MAY
071200     PERFORM CONTIENE-CADENA
071300     IF CC-SI-CONTIENE
071400        MOVE 'MUZIKA' TO MC-CATEGORIA-LOGICA
071500     END-IF.
071600 MAPEA-CATEGORIA-E. EXIT.
071700
071800******************************************************************
071900*      S E L E C T O R   D E   R E L L E N O :  S I   E L         
072000*      S O B R A N T E   E S T A   E N T R E   1 0   Y   2 1 . 6 6
072100*      M I N U T O S   S E   E L I G E   L A   C A T E G O R I A  
072200*      1 5 M I N ;  S I   E S   M A Y O R   S E   E L I G E   3 0 
072300******************************************************************
072400 SELECTOR-DE-RELLENO SECTION.
072500     MOVE SPACES TO WKS-CATEGORIA-FILLER
072600     IF WKS-SOBRANTE-SEG >= WKS-UMBRAL-FILLER-15 AND
072700        WKS-SOBRANTE-SEG <= WKS-UMBRAL-FILLER-30
072800        MOVE '15MIN' TO WKS-CATEGORIA-FILLER
072900     ELSE
073000        IF WKS-SOBRANTE-SEG > WKS-UMBRAL-FILLER-30
073100           MOVE '30MIN' TO WKS-CATEGORIA-FILLER
073200        END-IF
073300     END-IF
073400     IF WKS-CATEGORIA-FILLER NOT = SPACES
073500        MOVE WKS-CATEGORIA-FILLER TO MR-CATEGORIA-PIDE
073600        MOVE 1                    TO MR-SALTA-DIARIA
073700        MOVE ZEROES               TO MR-ENCONTRO
073800        PERFORM MOTOR-ROTACION
073900        IF MR-SI-ENCONTRO
074000           ADD 1 TO WKS-TOT-FILLERS
074100        END-IF
074200     END-IF.
074300 SELECTOR-DE-RELLENO-E. EXIT.
074400
074500******************************************************************
074600*      M O T O R   D E   R O T A C I O N   ( N E X T - V I D E O  
074700*      S E L E C T O R )                                          
074800******************************************************************
074900*--> LOS CICLOS DE BUSCA-CANDIDATOS-DE-CATEGORIA, APLICA-REGLA-
075000*    RECURRENCIA Y ELIGE-MEJOR-CANDIDATO VAN ANTES DE ESOS TRES
075100*    PARRAFOS PARA QUE EL RANGO PERFORM...THRU DE MOTOR-ROTACION
075200*    LOS DEJE AFUERA Y EJECUTE CADA PARRAFO PRINCIPAL UNA SOLA VEZ
075300 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO SECTION.
075400     IF WKS-CAT-CATEGORIA (WKS-IX-CAT) = MR-CATEGORIA-PIDE
075500        ADD 1 TO MR-CAND-TOT
075600        SET WKS-IX-CDA TO MR-CAND-TOT
075700        SET MR-CAND-PUNTERO  (WKS-IX-CDA) TO WKS-IX-CAT
075800        MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
075900     END-IF
076000     SET WKS-IX-CAT UP BY 1
076100     ADD 1 TO WKS-CICLOS-CONTADOR.
076200 BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO-E. EXIT.
076300
076400 APLICA-REGLA-RECURRENCIA-CICLO-1 SECTION.
076500     SET WKS-IX-CAT TO MR-CAND-PUNTERO (WKS-IX-CDA)
076600     PERFORM BUSCA-ULTIMA-EMISION
076700     IF WKS-J = 0
076800        MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
076900        ADD 1  TO MR-ELEG-TOT
077000     ELSE
077100        MOVE WKS-EST-ULT-EMISION (WKS-J) (1:4) TO MR-FC-ANIO
077200        MOVE WKS-EST-ULT-EMISION (WKS-J) (6:2) TO MR-FC-MES
077300        MOVE WKS-EST-ULT-EMISION (WKS-J) (9:2) TO MR-FC-DIA
077400        COMPUTE MR-JULIANA-ULT-EMISION =
077500                FUNCTION INTEGER-OF-DATE (MR-FECHA-COMPUESTA-R)
077600        COMPUTE MR-DIFERENCIA-DIAS = WKS-FECHA-JULIANA -
077700                MR-JULIANA-ULT-EMISION
077800        IF MR-DIFERENCIA-DIAS >= WKS-DIAS-RECURRENCIA
077900           MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
078000           ADD 1  TO MR-ELEG-TOT
078100        ELSE
078200           MOVE ZEROES TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
078300        END-IF
078400     END-IF
078500     SET WKS-IX-CDA UP BY 1
078600     ADD 1 TO WKS-CICLOS-CONTADOR.
078700 APLICA-REGLA-RECURRENCIA-CICLO-1-E. EXIT.
078800
078900 APLICA-REGLA-RECURRENCIA-CICLO-2 SECTION.
079000     MOVE 1 TO MR-CAND-ELEGIBLE (WKS-IX-CDA)
079100     SET WKS-IX-CDA UP BY 1
079200     ADD 1 TO WKS-CICLOS-CONTADOR.
079300 APLICA-REGLA-RECURRENCIA-CICLO-2-E. EXIT.
079400
079500 ELIGE-MEJOR-CANDIDATO-CICLO SECTION.
079600     IF MR-CAND-ES-ELEGIBLE (WKS-IX-CDA)
079700        SET WKS-IX-CAT TO MR-CAND-PUNTERO (WKS-IX-CDA)
079800        PERFORM BUSCA-ULTIMA-EMISION
079900        IF WKS-J = 0
080000           IF NOT MR-YA-HAY-NUNCA-EMIT
080100              MOVE 1 TO MR-NUNCA-EMITIDO-YA
080200              SET  MR-MEJOR-IX TO WKS-IX-CAT
080300              MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
080400                   TO MR-MEJOR-MTIME
080500           ELSE
080600              IF WKS-CAT-FEC-MOD (WKS-IX-CAT) < MR-MEJOR-MTIME
080700                 SET  MR-MEJOR-IX TO WKS-IX-CAT
080800                 MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
080900                      TO MR-MEJOR-MTIME
081000              END-IF
081100           END-IF
081200        ELSE
081300           IF NOT MR-YA-HAY-NUNCA-EMIT
081400              IF WKS-EST-ULT-EMISION (WKS-J) < MR-MEJOR-FECHA
081500                 MOVE WKS-EST-ULT-EMISION (WKS-J)
081600                      TO MR-MEJOR-FECHA
081700                 SET  MR-MEJOR-IX TO WKS-IX-CAT
081800                 MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
081900                      TO MR-MEJOR-MTIME
082000              ELSE
082100*--> 20/04/2004 LMORA 116960: SE CORRIGE REFERENCIA TRUNCADA
082200                 IF WKS-EST-ULT-EMISION (WKS-J) = MR-MEJOR-FECHA
082300                    AND WKS-CAT-FEC-MOD (WKS-IX-CAT)
082400                                               < MR-MEJOR-MTIME
082500                    SET  MR-MEJOR-IX TO WKS-IX-CAT
082600                    MOVE WKS-CAT-FEC-MOD (WKS-IX-CAT)
082700                         TO MR-MEJOR-MTIME
082800                 END-IF
082900              END-IF
083000           END-IF
083100        END-IF
083200     END-IF
083300     SET WKS-IX-CDA UP BY 1
083400     ADD 1 TO WKS-CICLOS-CONTADOR.
083500 ELIGE-MEJOR-CANDIDATO-CICLO-E. EXIT.
083600
083700******************************************************************
083800*      M O T O R   D E   R O T A C I O N :  A R M A   L A   B O L
083900*      D E   C A N D I D A T O S ,  A P L I C A   R E C U R R E N C I
084000*      Y   E L I G E   E L   M E J O R .  S E   P E R F O R M A
084100*      T H R U   H A S T A   E L I G E - M E J O R - C A N D I D A T
084200*      P O R Q U E   L O S   T R E S   P A R R A F O S   Q U E D A N
084300*      C O N S E C U T I V O S   E N   E L   F U E N T E
084400******************************************************************
084500 MOTOR-ROTACION SECTION.
084600     PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA THRU
084700             ELIGE-MEJOR-CANDIDATO-E
084800     IF MR-CAND-TOT = 0
084900        MOVE ZEROES TO MR-ENCONTRO
085000     ELSE
085100        SET WKS-IX-CAT TO MR-MEJOR-IX
085200        MOVE WKS-CAT-CATEGORIA (WKS-IX-CAT) TO EI-CATEGORIA
085300        MOVE WKS-CAT-LLAVE     (WKS-IX-CAT) TO EI-ORIGEN
085400        MOVE WKS-CAT-DURACION  (WKS-IX-CAT) TO EI-DURACION
085500        SET  MR-CANDIDATO-IX TO WKS-IX-CAT
085600        PERFORM ACTUALIZA-ESTADO-POR-INDICE
085700        PERFORM EMITE-ITEM
085800        MOVE 1 TO MR-ENCONTRO
085900     END-IF.
086000 MOTOR-ROTACION-E. EXIT.
086100
086200 BUSCA-CANDIDATOS-DE-CATEGORIA SECTION.
086300     MOVE ZEROES TO MR-CAND-TOT
086400     SET WKS-IX-CAT TO 1
086500     PERFORM BUSCA-CANDIDATOS-DE-CATEGORIA-CICLO
086600         UNTIL WKS-IX-CAT > WKS-CATALOGO-TOT.
086700 BUSCA-CANDIDATOS-DE-CATEGORIA-E. EXIT.
086800
086900 APLICA-REGLA-RECURRENCIA SECTION.
087000     MOVE ZEROES TO MR-ELEG-TOT
087100     SET WKS-IX-CDA TO 1
087200     PERFORM APLICA-REGLA-RECURRENCIA-CICLO-1
087300         UNTIL WKS-IX-CDA > MR-CAND-TOT
087400     IF MR-ELEG-TOT = 0
087500        SET WKS-IX-CDA TO 1
087600        PERFORM APLICA-REGLA-RECURRENCIA-CICLO-2
087700            UNTIL WKS-IX-CDA > MR-CAND-TOT
087800     END-IF.
087900 APLICA-REGLA-RECURRENCIA-E. EXIT.
088000
088100 ELIGE-MEJOR-CANDIDATO SECTION.
088200     MOVE ZEROES      TO MR-MEJOR-IX MR-NUNCA-EMITIDO-YA
088300     MOVE HIGH-VALUES TO MR-MEJOR-FECHA
088400     MOVE ZEROES      TO MR-MEJOR-MTIME
088500     SET WKS-IX-CDA TO 1
088600     PERFORM ELIGE-MEJOR-CANDIDATO-CICLO
088700         UNTIL WKS-IX-CDA > MR-CAND-TOT.
088800 ELIGE-MEJOR-CANDIDATO-E. EXIT.
088900
089000 BUSCA-ULTIMA-EMISION SECTION.
089100     MOVE ZEROES TO WKS-J
089200     SET WKS-IX-EST TO 1
089300     PERFORM BUSCA-ULTIMA-EMISION-CICLO
089400         UNTIL WKS-IX-EST > WKS-ESTADO-TOT OR WKS-J NOT = 0.
089500 BUSCA-ULTIMA-EMISION-E. EXIT.
089600
089700 BUSCA-ULTIMA-EMISION-CICLO SECTION.
089800     IF WKS-EST-LLAVE (WKS-IX-EST) =
089900        WKS-CAT-LLAVE (WKS-IX-CAT)
090000        SET WKS-J TO WKS-IX-EST
090100     END-IF
090200     SET WKS-IX-EST UP BY 1
090300     ADD 1 TO WKS-CICLOS-CONTADOR.
090400 BUSCA-ULTIMA-EMISION-CICLO-E. EXIT.
090500
090600 ACTUALIZA-ESTADO-POR-INDICE SECTION.
090700     SET WKS-IX-CAT TO MR-CANDIDATO-IX
090800     MOVE ZEROES TO WKS-J
090900     SET WKS-IX-EST TO 1
091000     PERFORM ACTUALIZA-ESTADO-POR-INDICE-CICLO
091100         UNTIL WKS-IX-EST > WKS-ESTADO-TOT OR WKS-J NOT = 0
091200     IF WKS-J = 0
091300        ADD 1 TO WKS-ESTADO-TOT
091400        SET WKS-J TO WKS-ESTADO-TOT
091500        MOVE WKS-CAT-LLAVE (WKS-IX-CAT) TO WKS-EST-LLAVE (WKS-J)
091600     END-IF
091700     STRING WKS-FECHA-PROCESO DELIMITED BY SIZE
091800            'T00:00:00'       DELIMITED BY SIZE
091900            INTO WKS-EST-ULT-EMISION (WKS-J).
092000 ACTUALIZA-ESTADO-POR-INDICE-E. EXIT.
092100
092200 ACTUALIZA-ESTADO-POR-INDICE-CICLO SECTION.
092300     IF WKS-EST-LLAVE (WKS-IX-EST) = WKS-CAT-LLAVE (WKS-IX-CAT)
092400        SET WKS-J TO WKS-IX-EST
092500     END-IF
092600     SET WKS-IX-EST UP BY 1
092700     ADD 1 TO WKS-CICLOS-CONTADOR.
092800 ACTUALIZA-ESTADO-POR-INDICE-CICLO-E. EXIT.
092900
093000******************************************************************
093100*              C A L C U L A   E L   R E L O J   D E   P A R E D  
093200******************************************************************
093300 CALCULA-RELOJ SECTION.
093400     MOVE WKS-CURSOR-SEG TO WKS-CURSOR-ENTERO
093500     COMPUTE WKS-SEG-BRUTO = 21600 + WKS-CURSOR-ENTERO
093600     COMPUTE WKS-J = WKS-SEG-BRUTO / 86400
093700     COMPUTE WKS-SEG-DIA = WKS-SEG-BRUTO - (WKS-J * 86400)
093800     COMPUTE WKS-HORA-ACTUAL = WKS-SEG-DIA / 3600
093900     COMPUTE WKS-MINUTO-ACTUAL = (WKS-SEG-DIA -
094000             (WKS-HORA-ACTUAL * 3600)) / 60
094100     COMPUTE WKS-SEGUNDO-ACTUAL = WKS-SEG-DIA -
094200             (WKS-HORA-ACTUAL * 3600) - (WKS-MINUTO-ACTUAL * 60)
094300     MOVE WKS-HORA-ACTUAL    TO WKS-HORA-STRING (1:2)
094400     MOVE ':'                TO WKS-HORA-STRING (3:1)
094500     MOVE WKS-MINUTO-ACTUAL  TO WKS-HORA-STRING (4:2)
094600     MOVE ':'                TO WKS-HORA-STRING (6:1)
094700     MOVE WKS-SEGUNDO-ACTUAL TO WKS-HORA-STRING (7:2).
094800 CALCULA-RELOJ-E. EXIT.
094900
095000******************************************************************
095100*              E M I T E   U N   I T E M   A   L A   P A R R I L L
095200******************************************************************
095300 EMITE-ITEM SECTION.
095400     PERFORM CALCULA-RELOJ
095500     ADD 1 TO WKS-SEQ-EMISION
095600     MOVE WKS-FECHA-PROCESO TO EMSN-FECHA
095700     MOVE WKS-SEQ-EMISION   TO EMSN-SEQ
095800     MOVE WKS-HORA-STRING   TO EMSN-INICIO
095900     MOVE ZEROES            TO EMSN-ENTRA
096000     MOVE EI-DURACION       TO EMSN-SALE EMSN-DURACION
096100     MOVE EI-ORIGEN         TO EMSN-ORIGEN
096200     WRITE EMSN-REG
096300     IF FS-EMISION NOT = 0
096400        DISPLAY 'ERROR AL GRABAR EMISION, STATUS: ' FS-EMISION
096500     END-IF
096600     ADD EI-DURACION TO WKS-CURSOR-SEG WKS-TOT-SEGUNDOS
096700     ADD 1           TO WKS-TOT-ITEMS
096800     PERFORM ESCRIBE-DETALLE-REPORTE.
096900 EMITE-ITEM-E. EXIT.
097000
097100******************************************************************
097200*      E M I T E   E L   R E N G L O N   D E   P L A N T I L L A  
097300*      Q U E   E R A   U N A   C O R T I N A ,  U S A N D O   L A 
097400*      S P I C A   A C T U A L   D E L   C A T A L O G O          
097500******************************************************************
097600 EMITE-RENGLON-SPICA SECTION.
097700     IF SI-HAY-SPICA
097800        MOVE WKS-CAT-CATEGORIA (WKS-SPICA-IX) TO EI-CATEGORIA
097900        MOVE WKS-CAT-LLAVE     (WKS-SPICA-IX) TO EI-ORIGEN
098000        MOVE WKS-CAT-DURACION  (WKS-SPICA-IX) TO EI-DURACION
098100        PERFORM EMITE-ITEM
098200        ADD 1 TO WKS-TOT-SPICAS
098300     END-IF.
098400 EMITE-RENGLON-SPICA-E. EXIT.
098500
098600******************************************************************
098700*              E S C R I B E   D E T A L L E   E N   R E P O R T E
098800******************************************************************
098900 ESCRIBE-DETALLE-REPORTE SECTION.
099000     IF WKS-TOT-ITEMS = 1
099100        MOVE WKS-FECHA-PROCESO   TO WKS-ENC-FECHA
099200        MOVE WKS-LINEA-ENCABEZADO-1 TO LINEA-REPORTE
099300        WRITE LINEA-REPORTE
099400        ADD 1 TO WKS-LINEAS-REPORTE
099500        MOVE WKS-LINEA-ENCABEZADO-2 TO LINEA-REPORTE
099600        WRITE LINEA-REPORTE
099700        ADD 1 TO WKS-LINEAS-REPORTE
099800     END-IF
099900     MOVE WKS-SEQ-EMISION TO RPT-SEQ
100000     MOVE WKS-HORA-STRING TO RPT-HORA
100100     MOVE EI-DURACION     TO RPT-DURACION
100200     MOVE EI-ORIGEN       TO RPT-ORIGEN
100300     MOVE WKS-LINEA-DETALLE-RPT TO LINEA-REPORTE
100400     WRITE LINEA-REPORTE
100500     ADD 1 TO WKS-LINEAS-REPORTE.
100600 ESCRIBE-DETALLE-REPORTE-E. EXIT.
100700
100800******************************************************************
100900*              G R A B A   E L   E S T A D O   A C T U A L I Z A D
101000******************************************************************
101100 GRABA-ESTADO SECTION.
101200     SET WKS-IX-EST TO 1
101300     PERFORM GRABA-ESTADO-CICLO
101400         UNTIL WKS-IX-EST > WKS-ESTADO-TOT
101500     IF PS-EXISTE
101600        MOVE 'SERIJE-LAST-EPISODE' TO ESTO-MARCA-SERIE
101700        MOVE WKS-PS-RUTA            TO ESTO-RUTA-SERIE
101800        WRITE ESTO-REG
101900     END-IF.
102000 GRABA-ESTADO-E. EXIT.
102100
102200 GRABA-ESTADO-CICLO SECTION.
102300     MOVE WKS-EST-LLAVE       (WKS-IX-EST) TO ESTO-LLAVE-ARCH
102400     MOVE WKS-EST-ULT-EMISION (WKS-IX-EST) TO ESTO-ULT-EMISION
102500     WRITE ESTO-REG
102600     SET WKS-IX-EST UP BY 1
102700     ADD 1 TO WKS-CICLOS-CONTADOR.
102800 GRABA-ESTADO-CICLO-E. EXIT.
102900
103000******************************************************************
103100*              G R A B A   E L   R E N G L O N   D E   T O T A L E
103200******************************************************************
103300 GRABA-CONTROL-TOTALES SECTION.
103400     MOVE WKS-TOT-ITEMS    TO RPT-TOT-ITEMS
103500     MOVE WKS-TOT-SPICAS   TO RPT-TOT-SPICAS
103600     MOVE WKS-TOT-FILLERS  TO RPT-TOT-FILLERS
103700     MOVE WKS-TOT-SEGUNDOS TO RPT-TOT-SEGUNDOS
103800     MOVE WKS-LINEA-TOTALES-RPT TO LINEA-REPORTE
103900     WRITE LINEA-REPORTE
104000     ADD 1 TO WKS-LINEAS-REPORTE
104100     DISPLAY '****************************************'
104200     DISPLAY 'TOTAL DE ITEMS EMITIDOS    : ' WKS-TOT-ITEMS
104300     DISPLAY 'TOTAL DE SPICAS EMITIDAS   : ' WKS-TOT-SPICAS
104400     DISPLAY 'TOTAL DE RELLENOS EMITIDOS : ' WKS-TOT-FILLERS
104500     DISPLAY 'TOTAL DE LINEAS DE REPORTE : ' WKS-LINEAS-REPORTE
104600     DISPLAY 'TOTAL DE CICLOS EJECUTADOS : ' WKS-CICLOS-CONTADOR
104700     DISPLAY '****************************************'.
104800 GRABA-CONTROL-TOTALES-E. EXIT.
104900
105000******************************************************************
105100*              C I E R R E   D E   A R C H I V O S                
105200******************************************************************
105300 CIERRA-ARCHIVOS SECTION.
105400     CLOSE CATALOGO PLANTILL ESTADOOU EMISION REPORTE
105500     IF FS-ESTADOIN NOT = 35
105600        CLOSE ESTADOIN
105700     END-IF.
105800 CIERRA-ARCHIVOS-E. EXIT.
